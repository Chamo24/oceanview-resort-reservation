000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF OCEANVIEW RESORT DATA PROC.  *
000300* ALL RIGHTS RESERVED                                           *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. OVRVALID.
000700 AUTHOR. J D SAYLES.
000800 INSTALLATION. OCEANVIEW RESORT - DATA PROCESSING.
000900 DATE-WRITTEN. 04/09/87.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200*****************************************************************
001300*REMARKS.
001400*    FIELD-LEVEL EDIT SUBROUTINE FOR THE RESERVATION AND
001500*    BILLING SYSTEM.  CALLED BY OVRNITE FOR EACH RESERVATION
001600*    REQUEST, EACH USER MASTER RECORD AND EACH RESERVATION
001700*    NUMBER RE-VALIDATED ON MASTER LOAD.  RETURNS A RETURN CODE
001800*    AND MESSAGE IN OVRV-LINK-AREA -- SEE OVRVLNK COPYBOOK.
001900*
002000*    NO FILES ARE OPENED BY THIS MODULE.  ALL EDITS ARE DONE
002100*    AGAINST THE LINKAGE AREA PASSED BY THE CALLER.  FIELDS ARE
002200*    STAGED INTO THE COMMON SCRATCH AREA (WS-EDIT-TEXT) BEFORE
002300*    EACH GENERIC EDIT PARAGRAPH IS PERFORMED -- PERFORM DOES
002400*    NOT PASS ARGUMENTS THE WAY CALL DOES, SO THIS SHOP STAGES
002500*    THE FIELD FIRST AND PERFORMS THE EDIT SECOND.
002600*
002700*    ---------------------------------------------------------
002800*    CHANGE LOG
002900*    ---------------------------------------------------------
003000*    DATE     BY   TICKET     DESCRIPTION
003100*    04/09/87 JDS  OVR-0002   ORIGINAL PROGRAM.
003200*    06/18/87 JDS  OVR-0018   ADDED USER RECORD EDITS (USRV).
003300*    11/02/88 JDS  OVR-0031   CORRECTED LEAP-YEAR TEST -- WAS
003400*                  REJECTING 02/29 IN A CENTURY YEAR DIVISIBLE
003500*                  BY 400 (E.G. 2000).
003600*    03/14/92 RGC  OVR-0077   CONTACT NUMBER NOW ACCEPTS THE
003700*                  '+94' COUNTRY PREFIX IN ADDITION TO A
003800*                  LEADING ZERO.
003900*    07/22/97 JDS  OVR-0055   ADDED OVRV-FUNC-RESN FOR MASTER-
004000*                  LOAD RE-VALIDATION OF RES-NUMBER FORMAT.
004100*    09/30/98 RGC  OVR-0119   Y2K REVIEW -- CHECK-IN-DATE/
004200*                  CHECK-OUT-DATE WERE ALREADY FULL 4-DIGIT
004300*                  YEAR TEXT FIELDS.  NO CODE CHANGE REQUIRED;
004400*                  JULIAN DAY ROUTINE RE-TESTED THROUGH 2000.
004500*    02/11/99 RGC  OVR-0123   GUEST NAME EDIT NOW ALLOWS UP TO
004600*                  100 CHARACTERS (WAS 60) PER MARKETING DEPT.
004650*    08/30/02 TLM  OVR-0130   RES-NUMBER RE-VALIDATION (RESN) IS
004660*                  NOW ALSO CALLED BY OVRNITE BEFORE EACH RESOUT
004670*                  WRITE, NOT JUST ON MASTER-LOAD RESTART -- SEE
004680*                  OVRNITE CHANGE LOG.  NO EDIT LOGIC CHANGED
004690*                  HERE, ONLY A NEW CALLER.
004691*    03/02/04 TLM  OVR-0136   FIVE REJECT MESSAGES (NAME, CONTACT,
004692*                  ROOM TYPE, CHECK-OUT DATE, USERNAME FORMAT)
004693*                  WERE SPLIT ACROSS A HYPHEN CONTINUATION LINE
004694*                  THAT DID NOT REACH THE END OF THE TEXT AREA --
004695*                  THE COMPILER WAS PADDING THE GAP WITH SPACES
004696*                  AHEAD OF THE SECOND LINE, SO THE STORED MESSAGE
004697*                  CAME OUT WITH A RUN OF BLANKS IN THE MIDDLE.
004698*                  SHORT MESSAGES ARE NOW WHOLE ON ONE LINE; THE
004699*                  TWO LONGER ONES NOW BREAK EXACTLY AT COLUMN 72.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*****************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*****************************************************************
005800 01  WS-SWITCHES.
005900     05  WS-LEAP-YEAR-SW             PIC X     VALUE 'N'.
006000         88  WS-LEAP-YEAR            VALUE 'Y'.
006100     05  WS-DATE-OK-SW               PIC X     VALUE 'N'.
006200         88  WS-DATE-OK              VALUE 'Y'.
006300     05  WS-ALPHA-SW                 PIC X     VALUE 'N'.
006400         88  WS-ALPHA-ONLY           VALUE 'Y'.
006500     05  WS-NUMERIC-SW               PIC X     VALUE 'N'.
006600         88  WS-ALL-NUMERIC          VALUE 'Y'.
006700     05  WS-ALPHANUM-SW              PIC X     VALUE 'N'.
006800         88  WS-ALL-ALPHANUMERIC     VALUE 'Y'.
006900*
007000 01  WS-WORK-FIELDS.
007100     05  WS-SCAN-SUB                 PIC S9(4)  COMP  VALUE 0.
007200     05  WS-TRIM-LEN                 PIC S9(4)  COMP  VALUE 0.
007300     05  WS-ONE-CHAR                 PIC X             VALUE SPACE.
007400*
007500*    COMMON SCRATCH AREA -- THE FIELD UNDER EDIT IS MOVED HERE
007600*    BEFORE THE GENERIC TEST PARAGRAPHS (9500-9650) ARE RUN.
007700 01  WS-EDIT-TEXT                    PIC X(100) VALUE SPACES.
007800 01  WS-EDIT-LEN                     PIC S9(4)  COMP  VALUE 0.
007900*
008000 01  WS-DATE-BREAKOUT.
008100     05  WS-DATE-TEXT                PIC X(10).
008200     05  WS-DATE-NUM REDEFINES WS-DATE-TEXT.
008300         10  WS-DATE-YYYY            PIC 9(04).
008400         10  FILLER                  PIC X(01).
008500         10  WS-DATE-MM              PIC 9(02).
008600         10  FILLER                  PIC X(01).
008700         10  WS-DATE-DD              PIC 9(02).
008800*
008900 01  WS-CHECKIN-ABS-DAYS             PIC S9(9)  COMP-3  VALUE 0.
009000 01  WS-CHECKOUT-ABS-DAYS            PIC S9(9)  COMP-3  VALUE 0.
009100 01  WS-RUN-ABS-DAYS                 PIC S9(9)  COMP-3  VALUE 0.
009200*
009300 01  WS-DAYS-IN-MONTH-TABLE.
009400     05  FILLER  PIC 9(02)  VALUE 31.
009500     05  FILLER  PIC 9(02)  VALUE 28.
009600     05  FILLER  PIC 9(02)  VALUE 31.
009700     05  FILLER  PIC 9(02)  VALUE 30.
009800     05  FILLER  PIC 9(02)  VALUE 31.
009900     05  FILLER  PIC 9(02)  VALUE 30.
010000     05  FILLER  PIC 9(02)  VALUE 31.
010100     05  FILLER  PIC 9(02)  VALUE 31.
010200     05  FILLER  PIC 9(02)  VALUE 30.
010300     05  FILLER  PIC 9(02)  VALUE 31.
010400     05  FILLER  PIC 9(02)  VALUE 30.
010500     05  FILLER  PIC 9(02)  VALUE 31.
010600 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
010700     05  WS-DIM PIC 9(02) OCCURS 12 TIMES.
010800*
010900 01  WS-ABS-DAYS-WORK.
011000     05  WS-YEARS-ELAPSED            PIC S9(9)  COMP-3  VALUE 0.
011100     05  WS-LEAP-DAYS-4              PIC S9(9)  COMP-3  VALUE 0.
011200     05  WS-LEAP-DAYS-100            PIC S9(9)  COMP-3  VALUE 0.
011300     05  WS-LEAP-DAYS-400            PIC S9(9)  COMP-3  VALUE 0.
011400     05  WS-DAYS-BEFORE-MONTH        PIC S9(9)  COMP-3  VALUE 0.
011500     05  WS-MONTH-SUB                PIC S9(4)  COMP    VALUE 0.
011600     05  WS-ABS-DAYS-RESULT          PIC S9(9)  COMP-3  VALUE 0.
011700     05  WS-REM-WORK                 PIC S9(9)  COMP-3  VALUE 0.
011800*
011900 01  WS-RESNUM-BREAKOUT.
012000     05  WS-RESNUM-TEXT              PIC X(13).
012100     05  WS-RESNUM-PARTS REDEFINES WS-RESNUM-TEXT.
012200         10  WS-RESNUM-PREFIX        PIC X(04).
012300         10  WS-RESNUM-YEAR          PIC 9(04).
012400         10  WS-RESNUM-DASH          PIC X(01).
012500         10  WS-RESNUM-SEQ           PIC 9(04).
012600*
012700 01  WS-CONTACT-BREAKOUT.
012800     05  WS-CONTACT-TEXT             PIC X(13).
012900     05  WS-CONTACT-DIGITS           PIC X(10) VALUE SPACES.
013000     05  WS-CONTACT-DIGIT-COUNT      PIC S9(4) COMP  VALUE 0.
013100*****************************************************************
013200 LINKAGE SECTION.
013300*****************************************************************
013400 COPY OVRVLNK.
013500*****************************************************************
013600 PROCEDURE DIVISION USING OVRV-LINK-AREA.
013700*****************************************************************
013800 0000-MAIN.
013900     MOVE ZERO  TO OVRV-RETURN-CODE.
014000     MOVE SPACES TO OVRV-ERROR-MESSAGE.
014100     MOVE ZERO  TO OVRV-NIGHTS-OUT.
014200*
014300     EVALUATE TRUE
014400        WHEN OVRV-FUNC-RESREQ
014500            PERFORM 1000-EDIT-RESERVATION-REQUEST
014600        WHEN OVRV-FUNC-USER
014700            PERFORM 2900-EDIT-USER-RECORD
014800        WHEN OVRV-FUNC-RESN
014900            MOVE OVRV-RES-NUMBER-IN TO WS-RESNUM-TEXT
015000            PERFORM 1800-VALIDATE-RES-NUMBER-FMT
015100        WHEN OTHER
015200            MOVE 99 TO OVRV-RETURN-CODE
015300            MOVE 'Unknown OVRVALID function code.'
015400                         TO OVRV-ERROR-MESSAGE
015500     END-EVALUATE.
015600*
015700     GOBACK.
015800*
015900 1000-EDIT-RESERVATION-REQUEST.
016000     MOVE SPACES TO WS-EDIT-TEXT.
016100     MOVE OVRV-GUEST-NAME TO WS-EDIT-TEXT.
016200     PERFORM 1050-EDIT-NAME-FIELD.
016300     IF NOT OVRV-VALID
016400         MOVE
016500 'Invalid guest name. Only letters and spaces allowed (2-100 chara
016600-'cters).'
016700             TO OVRV-ERROR-MESSAGE
016800     END-IF.
016900     IF OVRV-VALID
017000         MOVE SPACES TO WS-EDIT-TEXT
017100         MOVE OVRV-GUEST-ADDRESS TO WS-EDIT-TEXT
017200         PERFORM 1100-VALIDATE-ADDRESS
017300         IF NOT OVRV-VALID
017400          MOVE 'Invalid address. Minimum 5 characters required.'
017500                TO OVRV-ERROR-MESSAGE
017600         END-IF
017700     END-IF.
017800     IF OVRV-VALID
017900         PERFORM 1200-VALIDATE-CONTACT
018000         IF NOT OVRV-VALID
018100             MOVE
018200 'Invalid contact number. Enter a valid Sri Lankan phone number.'
018400                TO OVRV-ERROR-MESSAGE
018500         END-IF
018600     END-IF.
018700     IF OVRV-VALID
018800         PERFORM 1300-VALIDATE-ROOM-TYPE
018900         IF NOT OVRV-VALID
019000             MOVE
019100 'Invalid room type. Please select Single, Double, Deluxe, or Suit
019200-'e.'
019300                TO OVRV-ERROR-MESSAGE
019400         END-IF
019500     END-IF.
019600     IF OVRV-VALID
019700         PERFORM 1400-VALIDATE-CHECKIN-DATE
019800         IF NOT OVRV-VALID
019900             MOVE
020000    'Invalid check-in date. Date must be today or a future date.'
020100                TO OVRV-ERROR-MESSAGE
020200         END-IF
020300     END-IF.
020400     IF OVRV-VALID
020500         PERFORM 1500-VALIDATE-CHECKOUT-DATE
020600         IF NOT OVRV-VALID
020700             MOVE
020800 'Invalid check-out date. Check-out must be after check-in date.'
021000                TO OVRV-ERROR-MESSAGE
021100         END-IF
021200     END-IF.
021300     IF OVRV-VALID
021400         PERFORM 1700-CALC-NIGHTS
021500     END-IF.
021600*
021700 1050-EDIT-NAME-FIELD.
021800*****************************************************************
021900* EDITS WS-EDIT-TEXT AS A PERSON NAME -- LETTERS AND SPACES ONLY, *
022000* TRIMMED LENGTH 2 THRU 100 (OVR-0123 WIDENED FROM 60).          *
022050* SHARED BY GUEST NAME (OVRQ-GUEST-NAME, 50 BYTES) AND STAFF      *
022060* FULL NAME (OVRU-FULL-NAME, 50 BYTES) -- AS WITH THE ADDRESS     *
022070* AND USERNAME EDITS, NEITHER INPUT FIELD IS WIDE ENOUGH TO DRIVE *
022080* THE 100-CHAR UPPER BOUND; ONLY THE LOWER-BOUND AND ALPHA TESTS  *
022090* CAN ACTUALLY REJECT A RECORD FROM THIS SHOP'S FILES.            *
022100*****************************************************************
022200     MOVE 0 TO OVRV-RETURN-CODE.
022300     IF WS-EDIT-TEXT = SPACES
022400         MOVE 10 TO OVRV-RETURN-CODE
022500     ELSE
022600         PERFORM 9600-TRIM-LENGTH
022700         IF WS-TRIM-LEN < 2
022800             MOVE 11 TO OVRV-RETURN-CODE
022900         ELSE
023000             PERFORM 9500-ALPHA-AND-SPACE-TEST
023100             IF NOT WS-ALPHA-ONLY
023200                 MOVE 12 TO OVRV-RETURN-CODE
023300             END-IF
023400         END-IF
023500     END-IF.
023600*
023700 1100-VALIDATE-ADDRESS.
023800*****************************************************************
023900* ADDRESS: NON-BLANK, TRIMMED LENGTH 5 THRU 255.  THE 60-BYTE    *
024000* ADDRESS FIELD CANNOT HOLD 255 -- THE UPPER LIMIT IS ACADEMIC   *
024100* GIVEN THE FIELD SIZE RECEIVED FROM THE FRONT DESK SCREEN.      *
024200*****************************************************************
024300     MOVE 0 TO OVRV-RETURN-CODE.
024400     IF WS-EDIT-TEXT = SPACES
024500         MOVE 20 TO OVRV-RETURN-CODE
024600     ELSE
024700         PERFORM 9600-TRIM-LENGTH
024800         IF WS-TRIM-LEN < 5
024900             MOVE 21 TO OVRV-RETURN-CODE
025000         END-IF
025100     END-IF.
025200*
025300 1200-VALIDATE-CONTACT.
025400     MOVE 0 TO OVRV-RETURN-CODE.
025500     MOVE SPACES TO WS-CONTACT-TEXT.
025600     MOVE OVRV-CONTACT-NUMBER TO WS-CONTACT-TEXT.
025700     IF WS-CONTACT-TEXT = SPACES
025800         MOVE 30 TO OVRV-RETURN-CODE
025900     ELSE
026000         MOVE SPACES TO WS-CONTACT-DIGITS
026100         IF WS-CONTACT-TEXT(1:3) = '+94'
026200             MOVE WS-CONTACT-TEXT(4:10) TO WS-CONTACT-DIGITS
026300         ELSE
026400             IF WS-CONTACT-TEXT(1:1) = '0'
026500                 MOVE WS-CONTACT-TEXT(1:10) TO WS-CONTACT-DIGITS
026600             ELSE
026700                 MOVE WS-CONTACT-TEXT TO WS-CONTACT-DIGITS
026800             END-IF
026900         END-IF
027000         MOVE SPACES TO WS-EDIT-TEXT
027100         MOVE WS-CONTACT-DIGITS TO WS-EDIT-TEXT
027200         PERFORM 9600-TRIM-LENGTH
027300         MOVE WS-TRIM-LEN TO WS-CONTACT-DIGIT-COUNT
027400         IF WS-CONTACT-DIGIT-COUNT NOT = 9
027500            AND WS-CONTACT-DIGIT-COUNT NOT = 10
027600             MOVE 31 TO OVRV-RETURN-CODE
027700         ELSE
027800             MOVE WS-CONTACT-DIGIT-COUNT TO WS-EDIT-LEN
027900             PERFORM 9550-NUMERIC-TEST
028000             IF NOT WS-ALL-NUMERIC
028100                 MOVE 32 TO OVRV-RETURN-CODE
028200             END-IF
028300         END-IF
028400     END-IF.
028500*
028600 1300-VALIDATE-ROOM-TYPE.
028700     MOVE 0 TO OVRV-RETURN-CODE.
028800     EVALUATE OVRV-ROOM-TYPE
028900        WHEN 'Single'
029000        WHEN 'Double'
029100        WHEN 'Deluxe'
029200        WHEN 'Suite'
029300            CONTINUE
029400        WHEN OTHER
029500            MOVE 40 TO OVRV-RETURN-CODE
029600     END-EVALUATE.
029700*
029800 1400-VALIDATE-CHECKIN-DATE.
030000     MOVE 0 TO OVRV-RETURN-CODE.
030100     MOVE OVRV-CHECK-IN-DATE TO WS-DATE-TEXT.
030200     PERFORM 1600-EDIT-CALENDAR-DATE.
030300     IF NOT WS-DATE-OK
030400         MOVE 50 TO OVRV-RETURN-CODE
030500     ELSE
030600         MOVE OVRV-CHECK-IN-DATE TO WS-DATE-TEXT
030700         PERFORM 1760-ABSOLUTE-DAYS
030800         MOVE WS-ABS-DAYS-RESULT TO WS-CHECKIN-ABS-DAYS
030900         MOVE OVRV-RUN-DATE TO WS-DATE-TEXT
031000         PERFORM 1760-ABSOLUTE-DAYS
031100         MOVE WS-ABS-DAYS-RESULT TO WS-RUN-ABS-DAYS
031200         IF WS-CHECKIN-ABS-DAYS < WS-RUN-ABS-DAYS
031300             MOVE 50 TO OVRV-RETURN-CODE
031400         END-IF
031500     END-IF.
031600*
031700 1500-VALIDATE-CHECKOUT-DATE.
031800     MOVE 0 TO OVRV-RETURN-CODE.
031900     MOVE OVRV-CHECK-OUT-DATE TO WS-DATE-TEXT.
032000     PERFORM 1600-EDIT-CALENDAR-DATE.
032100     IF NOT WS-DATE-OK
032200         MOVE 60 TO OVRV-RETURN-CODE
032300     ELSE
032400         MOVE OVRV-CHECK-OUT-DATE TO WS-DATE-TEXT
032500         PERFORM 1760-ABSOLUTE-DAYS
032600         MOVE WS-ABS-DAYS-RESULT TO WS-CHECKOUT-ABS-DAYS
032700         IF WS-CHECKOUT-ABS-DAYS NOT > WS-CHECKIN-ABS-DAYS
032800             MOVE 60 TO OVRV-RETURN-CODE
032900         END-IF
033000     END-IF.
033100*
033200 1600-EDIT-CALENDAR-DATE.
033300*****************************************************************
033400* EDITS WS-DATE-TEXT AS ONE YYYY-MM-DD FIELD FOR REAL CALENDAR   *
033500* VALIDITY.  SETS WS-DATE-OK-SW.  LEAP-YEAR AWARE -- SEE 1650.   *
033600*****************************************************************
033700     MOVE 'N' TO WS-DATE-OK-SW.
033800     IF WS-DATE-TEXT(5:1) = '-' AND WS-DATE-TEXT(8:1) = '-'
033900         MOVE SPACES TO WS-EDIT-TEXT
034000         MOVE WS-DATE-TEXT(1:4) TO WS-EDIT-TEXT
034100         MOVE 4 TO WS-EDIT-LEN
034200         PERFORM 9550-NUMERIC-TEST
034300         IF WS-ALL-NUMERIC
034400             MOVE SPACES TO WS-EDIT-TEXT
034500             MOVE WS-DATE-TEXT(6:2) TO WS-EDIT-TEXT
034600             MOVE 2 TO WS-EDIT-LEN
034700             PERFORM 9550-NUMERIC-TEST
034800             IF WS-ALL-NUMERIC
034900                 MOVE SPACES TO WS-EDIT-TEXT
035000                 MOVE WS-DATE-TEXT(9:2) TO WS-EDIT-TEXT
035100                 MOVE 2 TO WS-EDIT-LEN
035200                 PERFORM 9550-NUMERIC-TEST
035300                 IF WS-ALL-NUMERIC
035400                     PERFORM 1650-LEAP-YEAR-TEST
035500                     IF WS-DATE-MM > 0 AND WS-DATE-MM < 13
035600                         IF WS-DATE-DD > 0
035700                           IF (WS-DATE-MM = 2 AND WS-LEAP-YEAR
035800                                  AND WS-DATE-DD < 30)
035900                           OR (WS-DATE-MM = 2 AND NOT WS-LEAP-YEAR
036000                                  AND WS-DATE-DD < 29)
036100                           OR (WS-DATE-MM NOT = 2 AND WS-DATE-DD
036200                             NOT > WS-DIM(WS-DATE-MM))
036300                             MOVE 'Y' TO WS-DATE-OK-SW
036400                           END-IF
036500                         END-IF
036600                     END-IF
036700                 END-IF
036800             END-IF
036900         END-IF
037000     END-IF.
037100*
037200 1650-LEAP-YEAR-TEST.
037300*****************************************************************
037400* GREGORIAN LEAP-YEAR RULE.  OVR-0031 FIX: A CENTURY YEAR IS      *
037500* ONLY A LEAP YEAR WHEN DIVISIBLE BY 400 (2000 YES, 1900 NO).    *
037600*****************************************************************
037700     MOVE 'N' TO WS-LEAP-YEAR-SW.
037800     DIVIDE WS-DATE-YYYY BY 4 GIVING WS-REM-WORK
037900         REMAINDER WS-MONTH-SUB.
038000     IF WS-MONTH-SUB = 0
038100         DIVIDE WS-DATE-YYYY BY 100 GIVING WS-REM-WORK
038200             REMAINDER WS-MONTH-SUB
038300         IF WS-MONTH-SUB NOT = 0
038400             MOVE 'Y' TO WS-LEAP-YEAR-SW
038500         ELSE
038600             DIVIDE WS-DATE-YYYY BY 400 GIVING WS-REM-WORK
038700                 REMAINDER WS-MONTH-SUB
038800             IF WS-MONTH-SUB = 0
038900                 MOVE 'Y' TO WS-LEAP-YEAR-SW
039000             END-IF
039100         END-IF
039200     END-IF.
039300*
039400 1700-CALC-NIGHTS.
039500     MOVE OVRV-CHECK-IN-DATE TO WS-DATE-TEXT.
039600     PERFORM 1760-ABSOLUTE-DAYS.
039700     MOVE WS-ABS-DAYS-RESULT TO WS-CHECKIN-ABS-DAYS.
039800     MOVE OVRV-CHECK-OUT-DATE TO WS-DATE-TEXT.
039900     PERFORM 1760-ABSOLUTE-DAYS.
040000     MOVE WS-ABS-DAYS-RESULT TO WS-CHECKOUT-ABS-DAYS.
040100     COMPUTE OVRV-NIGHTS-OUT =
040200         WS-CHECKOUT-ABS-DAYS - WS-CHECKIN-ABS-DAYS.
040300*
040400 1760-ABSOLUTE-DAYS.
040500*****************************************************************
040600* CONVERTS WS-DATE-TEXT (YYYY-MM-DD) TO AN ABSOLUTE DAY NUMBER    *
040700* COUNTED FROM A FIXED EPOCH SO TWO DATES CAN BE SUBTRACTED.      *
040800* NO FUNCTION VERB IS USED -- EDIT BY TABLE LOOKUP AND COMPUTE,   *
040900* AS THIS RUNS ON COMPILERS WITHOUT INTRINSIC FUNCTION SUPPORT.   *
041000*****************************************************************
041100     COMPUTE WS-YEARS-ELAPSED = WS-DATE-YYYY - 1.
041200     COMPUTE WS-LEAP-DAYS-4   = WS-YEARS-ELAPSED / 4.
041300     COMPUTE WS-LEAP-DAYS-100 = WS-YEARS-ELAPSED / 100.
041400     COMPUTE WS-LEAP-DAYS-400 = WS-YEARS-ELAPSED / 400.
041500     MOVE 0 TO WS-DAYS-BEFORE-MONTH.
041600     PERFORM 1650-LEAP-YEAR-TEST.
041700     IF WS-DATE-MM > 1
041800         MOVE 1 TO WS-MONTH-SUB
041900         PERFORM 1770-SUM-PRIOR-MONTH
042000             UNTIL WS-MONTH-SUB >= WS-DATE-MM
042100         IF WS-DATE-MM > 2 AND WS-LEAP-YEAR
042200             ADD 1 TO WS-DAYS-BEFORE-MONTH
042300         END-IF
042400     END-IF.
042500     COMPUTE WS-ABS-DAYS-RESULT =
042600         (WS-YEARS-ELAPSED * 365) + WS-LEAP-DAYS-4
042700         - WS-LEAP-DAYS-100 + WS-LEAP-DAYS-400
042800         + WS-DAYS-BEFORE-MONTH + WS-DATE-DD.
042900*
043000 1770-SUM-PRIOR-MONTH.
043100     ADD WS-DIM(WS-MONTH-SUB) TO WS-DAYS-BEFORE-MONTH.
043200     ADD 1 TO WS-MONTH-SUB.
043300*
043400 1800-VALIDATE-RES-NUMBER-FMT.
043500*****************************************************************
043600* RES NUMBER MUST MATCH OVR- + 4 DIGIT YEAR + - + 4 DIGIT SEQ.    *
043700* CALLER LOADS WS-RESNUM-TEXT BEFORE PERFORMING THIS PARAGRAPH.   *
043800*****************************************************************
043900     MOVE 0 TO OVRV-RETURN-CODE.
044000     IF WS-RESNUM-PREFIX NOT = 'OVR-'
044100        OR WS-RESNUM-DASH NOT = '-'
044200         MOVE 70 TO OVRV-RETURN-CODE
044300     ELSE
044400         MOVE SPACES TO WS-EDIT-TEXT
044500         MOVE WS-RESNUM-YEAR TO WS-EDIT-TEXT
044600         MOVE 4 TO WS-EDIT-LEN
044700         PERFORM 9550-NUMERIC-TEST
044800         IF NOT WS-ALL-NUMERIC
044900             MOVE 70 TO OVRV-RETURN-CODE
045000         ELSE
045100             MOVE SPACES TO WS-EDIT-TEXT
045200             MOVE WS-RESNUM-SEQ TO WS-EDIT-TEXT
045300             MOVE 4 TO WS-EDIT-LEN
045400             PERFORM 9550-NUMERIC-TEST
045500             IF NOT WS-ALL-NUMERIC
045600                 MOVE 70 TO OVRV-RETURN-CODE
045700             END-IF
045800         END-IF
045900     END-IF.
046000     IF OVRV-RETURN-CODE NOT = 0
046100         MOVE 'Reservation number format is invalid.'
046200             TO OVRV-ERROR-MESSAGE
046300     END-IF.
046400*
046500 2900-EDIT-USER-RECORD.
046600     MOVE SPACES TO WS-EDIT-TEXT.
046700     MOVE OVRV-USERNAME TO WS-EDIT-TEXT.
046800     PERFORM 2900-VALIDATE-USERNAME.
046900     IF NOT OVRV-VALID
047000         MOVE
047100 'Invalid username. Minimum 3 characters, letters and numbers only
047200-'.'
047300             TO OVRV-ERROR-MESSAGE
047400     END-IF.
047500     IF OVRV-VALID
047600         MOVE SPACES TO WS-EDIT-TEXT
047700         MOVE OVRV-PASSWORD TO WS-EDIT-TEXT
047800         PERFORM 2950-VALIDATE-PASSWORD
047900         IF NOT OVRV-VALID
048000          MOVE 'Invalid password. Minimum 5 characters required.'
048100                TO OVRV-ERROR-MESSAGE
048200         END-IF
048300     END-IF.
048400     IF OVRV-VALID
048500         MOVE SPACES TO WS-EDIT-TEXT
048600         MOVE OVRV-FULL-NAME TO WS-EDIT-TEXT
048700         PERFORM 1050-EDIT-NAME-FIELD
048800         IF NOT OVRV-VALID
048900             MOVE 'Invalid name. Only letters and spaces allowed.'
049000                TO OVRV-ERROR-MESSAGE
049100         END-IF
049200     END-IF.
049300*
049400 2900-VALIDATE-USERNAME.
049410*****************************************************************
049420* USERNAME: NON-BLANK, TRIMMED LENGTH 3 THRU 50, ALPHANUMERIC.    *
049430* OVRU-USERNAME/OVRV-USERNAME ARE ONLY 20 BYTES WIDE -- LIKE THE  *
049440* ADDRESS FIELD ABOVE, THE 50-CHAR UPPER BOUND CANNOT ACTUALLY BE *
049450* REACHED FROM THIS SHOP'S INPUT LAYOUT; THE TRIM/ALPHANUMERIC    *
049460* TESTS BELOW ARE THE ONLY PART OF THE RULE THIS FIELD CAN FAIL.  *
049470*****************************************************************
049500     MOVE 0 TO OVRV-RETURN-CODE.
049600     IF WS-EDIT-TEXT = SPACES
049700         MOVE 80 TO OVRV-RETURN-CODE
049800     ELSE
049900         PERFORM 9600-TRIM-LENGTH
050000         IF WS-TRIM-LEN < 3
050100             MOVE 81 TO OVRV-RETURN-CODE
050200         ELSE
050300             PERFORM 9650-ALPHANUMERIC-TEST
050400             IF NOT WS-ALL-ALPHANUMERIC
050500                 MOVE 82 TO OVRV-RETURN-CODE
050600             END-IF
050700         END-IF
050800     END-IF.
050900*
051000 2950-VALIDATE-PASSWORD.
051100     MOVE 0 TO OVRV-RETURN-CODE.
051200     IF WS-EDIT-TEXT = SPACES
051300         MOVE 90 TO OVRV-RETURN-CODE
051400     ELSE
051500         PERFORM 9600-TRIM-LENGTH
051600         IF WS-TRIM-LEN < 5
051700             MOVE 91 TO OVRV-RETURN-CODE
051800         END-IF
051900     END-IF.
052000*
052100 9500-ALPHA-AND-SPACE-TEST.
052200*****************************************************************
052300* TESTS WS-EDIT-TEXT FOR LETTERS AND SPACES ONLY.  SETS          *
052400* WS-ALPHA-SW.  FIELD IS ALWAYS BLANK-PADDED SO THE FULL 100     *
052500* BYTES CAN BE SCANNED REGARDLESS OF THE SOURCE FIELD'S SIZE.    *
052600*****************************************************************
052700     MOVE 'Y' TO WS-ALPHA-SW.
052800     MOVE 1 TO WS-SCAN-SUB.
052900     PERFORM 9510-TEST-ONE-ALPHA-CHAR
053000         UNTIL WS-SCAN-SUB > 100.
053100*
053200 9510-TEST-ONE-ALPHA-CHAR.
053300     MOVE WS-EDIT-TEXT(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
053400     IF WS-ONE-CHAR NOT = SPACE
053500        AND (WS-ONE-CHAR < 'A' OR
053600           (WS-ONE-CHAR > 'Z' AND WS-ONE-CHAR < 'a')
053700            OR WS-ONE-CHAR > 'z')
053800         MOVE 'N' TO WS-ALPHA-SW
053900     END-IF.
054000     ADD 1 TO WS-SCAN-SUB.
054100*
054200 9550-NUMERIC-TEST.
054300*****************************************************************
054400* TESTS THE FIRST WS-EDIT-LEN BYTES OF WS-EDIT-TEXT FOR DIGITS    *
054500* 0-9 ONLY.  SETS WS-NUMERIC-SW.                                 *
054600*****************************************************************
054700     MOVE 'Y' TO WS-NUMERIC-SW.
054800     MOVE 1 TO WS-SCAN-SUB.
054900     PERFORM 9560-TEST-ONE-NUMERIC-CHAR
055000         UNTIL WS-SCAN-SUB > WS-EDIT-LEN.
055100*
055200 9560-TEST-ONE-NUMERIC-CHAR.
055300     MOVE WS-EDIT-TEXT(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
055400     IF WS-ONE-CHAR < '0' OR WS-ONE-CHAR > '9'
055500         MOVE 'N' TO WS-NUMERIC-SW
055600     END-IF.
055700     ADD 1 TO WS-SCAN-SUB.
055800*
055900 9600-TRIM-LENGTH.
056000*****************************************************************
056100* RETURNS THE TRAILING-SPACE-TRIMMED LENGTH OF WS-EDIT-TEXT IN   *
056200* WS-TRIM-LEN.  A SOURCE FIELD SHORTER THAN 100 BYTES IS BLANK-  *
056300* PADDED BY THE CALLER'S MOVE, SO THE TRIM IS STILL EXACT.       *
056400*****************************************************************
056500     MOVE 100 TO WS-TRIM-LEN.
056600     PERFORM 9610-BACK-UP-ONE
056700         UNTIL WS-TRIM-LEN = 0
056800         OR WS-EDIT-TEXT(WS-TRIM-LEN:1) NOT = SPACE.
056900*
057000 9610-BACK-UP-ONE.
057100     SUBTRACT 1 FROM WS-TRIM-LEN.
057200*
057300 9650-ALPHANUMERIC-TEST.
057400*****************************************************************
057500* TESTS WS-EDIT-TEXT FOR LETTERS AND DIGITS ONLY (USERNAME       *
057600* EDIT).  TRAILING BLANK PAD BYTES ARE ACCEPTED AS FILLER.       *
057700*****************************************************************
057800     MOVE 'Y' TO WS-ALPHANUM-SW.
057900     MOVE 1 TO WS-SCAN-SUB.
058000     PERFORM 9660-TEST-ONE-ALPHANUM-CHAR
058100         UNTIL WS-SCAN-SUB > 100.
058200*
058300 9660-TEST-ONE-ALPHANUM-CHAR.
058400     MOVE WS-EDIT-TEXT(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
058500     IF WS-ONE-CHAR NOT = SPACE
058600       IF (WS-ONE-CHAR < '0' OR WS-ONE-CHAR > '9')
058700          AND (WS-ONE-CHAR < 'A' OR
058800             (WS-ONE-CHAR > 'Z' AND WS-ONE-CHAR < 'a')
058900              OR WS-ONE-CHAR > 'z')
059000           MOVE 'N' TO WS-ALPHANUM-SW
059100       END-IF
059200     END-IF.
059300     ADD 1 TO WS-SCAN-SUB.
