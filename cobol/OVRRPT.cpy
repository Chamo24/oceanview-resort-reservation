000100******************************************************************
000200*    OVRRPT   -  OCCUPANCY / REVENUE REPORT PRINT LINES           *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    132-COLUMN PRINT LAYOUTS FOR THE TWO MANAGEMENT REPORTS      *
000600*    PRODUCED BY OVRNITE PHASES 5000 (OCCUPANCY) AND 6000         *
000700*    (REVENUE).  MOVED TO OVRR-PRINT-LINE AND WRITTEN FROM THERE. *
000800*    ----------------------------------------------------------- *
000900*    DATE       BY    TICKET     DESCRIPTION                     *
001000*    05/21/87   JDS   OVR-0013   ORIGINAL LAYOUT.                *
001100*    02/02/99   RGC   OVR-0121   ADDED AVAILABLE-BY-TYPE LINE TO  *
001200*                                THE OCCUPANCY SUMMARY BLOCK.     *
001300******************************************************************
001400 01  OVRP-OCC-TITLE1.
001500     05  FILLER                      PIC X(40)
001600         VALUE 'OCEANVIEW RESORT - ROOM OCCUPANCY REPORT'.
001700     05  FILLER                      PIC X(92)     VALUE SPACES.
001800 01  OVRP-OCC-TITLE2.
001900     05  FILLER                      PIC X(11)     VALUE 'RUN DATE: '.
002000     05  OVRP-OCC-RUN-DATE           PIC X(10).
002100     05  FILLER                      PIC X(111)    VALUE SPACES.
002200 01  OVRP-OCC-COLHDR.
002300     05  FILLER                      PIC X(12)     VALUE 'ROOM TYPE   '.
002400     05  FILLER                      PIC X(14)     VALUE 'STATUS        '.
002500     05  FILLER                      PIC X(11)     VALUE 'ROOM COUNT '.
002600     05  FILLER                 PIC X(20) VALUE 'TOTAL NIGHTLY RATE  '.
002700     05  FILLER                      PIC X(75)     VALUE SPACES.
002800 01  OVRP-OCC-DETAIL.
002900     05  OVRP-OCC-D-TYPE             PIC X(10).
003000     05  FILLER                      PIC X(02)     VALUE SPACES.
003100     05  OVRP-OCC-D-STATUS           PIC X(12).
003200     05  FILLER                      PIC X(02)     VALUE SPACES.
003300     05  OVRP-OCC-D-COUNT            PIC ZZZZ9.
003400     05  FILLER                      PIC X(06)     VALUE SPACES.
003500     05  OVRP-OCC-D-RATE             PIC Z,ZZZ,ZZ9.99.
003600     05  FILLER                      PIC X(79)     VALUE SPACES.
003700 01  OVRP-OCC-SUMM-HDR.
003800     05  FILLER                 PIC X(20) VALUE 'OCCUPANCY SUMMARY   '.
003900     05  FILLER                      PIC X(112)    VALUE SPACES.
004000 01  OVRP-OCC-SUMM-LINE1.
004100     05  FILLER                 PIC X(16) VALUE 'TOTAL ROOMS    '.
004200     05  OVRP-OCC-S-TOTAL            PIC ZZZZ9.
004300     05  FILLER                      PIC X(111)    VALUE SPACES.
004400 01  OVRP-OCC-SUMM-LINE2.
004500     05  FILLER                 PIC X(16) VALUE 'OCCUPIED       '.
004600     05  OVRP-OCC-S-OCCUP            PIC ZZZZ9.
004700     05  FILLER                      PIC X(111)    VALUE SPACES.
004800 01  OVRP-OCC-SUMM-LINE3.
004900     05  FILLER                 PIC X(16) VALUE 'AVAILABLE      '.
005000     05  OVRP-OCC-S-AVAIL            PIC ZZZZ9.
005100     05  FILLER                      PIC X(111)    VALUE SPACES.
005200 01  OVRP-OCC-SUMM-LINE4.
005300     05  FILLER                 PIC X(16) VALUE 'OCCUPANCY RATE '.
005400     05  OVRP-OCC-S-RATE             PIC ZZ9.9.
005500     05  FILLER                      PIC X(01)     VALUE '%'.
005600     05  FILLER                      PIC X(110)    VALUE SPACES.
005700 01  OVRP-OCC-AVAIL-TYPE.
005800     05  FILLER                      PIC X(10)     VALUE 'AVAILABLE '.
005900     05  OVRP-OCC-A-TYPE             PIC X(10).
006000     05  FILLER                      PIC X(04)     VALUE SPACES.
006100     05  OVRP-OCC-A-COUNT            PIC ZZZZ9.
006200     05  FILLER                      PIC X(103)    VALUE SPACES.
006300 01  OVRP-REV-TITLE1.
006400     05  FILLER                      PIC X(40)
006500         VALUE 'OCEANVIEW RESORT - REVENUE REPORT      '.
006600     05  FILLER                      PIC X(92)     VALUE SPACES.
006700 01  OVRP-REV-TITLE2.
006800     05  FILLER                      PIC X(11)     VALUE 'RUN DATE: '.
006900     05  OVRP-REV-RUN-DATE           PIC X(10).
007000     05  FILLER                      PIC X(111)    VALUE SPACES.
007100 01  OVRP-REV-COLHDR.
007200     05  FILLER                      PIC X(12)     VALUE 'ROOM TYPE   '.
007300     05  FILLER                      PIC X(12)     VALUE 'BILL COUNT  '.
007400     05  FILLER                      PIC X(14)     VALUE 'TOTAL NIGHTS  '.
007500     05  FILLER                 PIC X(16) VALUE 'TOTAL REVENUE   '.
007600     05  FILLER                      PIC X(78)     VALUE SPACES.
007700 01  OVRP-REV-DETAIL.
007800     05  OVRP-REV-D-TYPE             PIC X(10).
007900     05  FILLER                      PIC X(02)     VALUE SPACES.
008000     05  OVRP-REV-D-COUNT            PIC ZZZZ9.
008100     05  FILLER                      PIC X(07)     VALUE SPACES.
008200     05  OVRP-REV-D-NIGHTS           PIC ZZZZ9.
008300     05  FILLER                      PIC X(09)     VALUE SPACES.
008400     05  OVRP-REV-D-TOTAL            PIC Z,ZZZ,ZZ9.99.
008500     05  FILLER                      PIC X(72)     VALUE SPACES.
008600 01  OVRP-REV-FOOT-HDR.
008700     05  FILLER                 PIC X(20) VALUE 'REVENUE TOTALS      '.
008800     05  FILLER                      PIC X(112)    VALUE SPACES.
008900 01  OVRP-REV-FOOT1.
009000     05  FILLER            PIC X(22) VALUE 'GRAND TOTAL REVENUE  '.
009100     05  OVRP-REV-F-REVENUE          PIC Z,ZZZ,ZZ9.99.
009200     05  FILLER                      PIC X(98)     VALUE SPACES.
009300 01  OVRP-REV-FOOT2.
009400     05  FILLER            PIC X(22) VALUE 'TOTAL BILLS          '.
009500     05  OVRP-REV-F-BILLS            PIC ZZZZ9.
009600     05  FILLER                      PIC X(105)    VALUE SPACES.
009700 01  OVRP-REV-FOOT3.
009800     05  FILLER            PIC X(22) VALUE 'TOTAL RESERVATIONS   '.
009900     05  OVRP-REV-F-RESV             PIC ZZZZ9.
010000     05  FILLER                      PIC X(105)    VALUE SPACES.
010100 01  OVRP-REV-FOOT4.
010200     05  FILLER            PIC X(22) VALUE 'ACTIVE RESERVATIONS  '.
010300     05  OVRP-REV-F-ACTIVE           PIC ZZZZ9.
010400     05  FILLER                      PIC X(105)    VALUE SPACES.
