000100******************************************************************
000200*    OVRBILL  -  BILL RECORD LAYOUT                                *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    ONE BILL PER RESERVATION, WRITTEN BY OVRNITE PHASE 4000 WHEN*
000600*    A RESERVATION REACHES CHECKED-OUT STATUS.  FIELDS ARE       *
000700*    COPIED FROM THE RESERVATION AND ROOM RECORDS AT BILL TIME.  *
000800*    ----------------------------------------------------------- *
000900*    DATE       BY    TICKET     DESCRIPTION                     *
001000*    05/06/87   JDS   OVR-0011   ORIGINAL LAYOUT.                *
001100******************************************************************
001200 01  OVRB-BILL-RECORD.
001300     05  OVRB-BILL-ID                    PIC 9(07).
001400     05  OVRB-RES-ID                     PIC 9(07).
001500     05  OVRB-RES-NUMBER                 PIC X(13).
001600     05  OVRB-GUEST-NAME                 PIC X(50).
001700     05  OVRB-ROOM-TYPE                  PIC X(10).
001800     05  OVRB-ROOM-NUMBER                PIC X(10).
001900     05  OVRB-CHECK-IN-DATE              PIC X(10).
002000     05  OVRB-CHECK-OUT-DATE             PIC X(10).
002100     05  OVRB-NIGHTS                     PIC 9(04).
002200     05  OVRB-RATE                       PIC S9(7)V99.
002300     05  OVRB-TOTAL                      PIC S9(09)V99.
002400     05  OVRB-GENERATED-BY               PIC 9(05).
002500     05  FILLER                          PIC X(05).
