000100******************************************************************
000200*    OVRVLNK  -  OVRVALID CALL PARAMETER BLOCK                    *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    SHARED BY OVRNITE (LINKAGE TO OVRVALID) AND OVRVALID'S OWN   *
000600*    LINKAGE SECTION.  OVRV-FUNCTION SELECTS WHICH EDIT GROUP     *
000700*    RUNS; OVRV-REQUEST-DATA/OVRV-USER-DATA REDEFINE THE SAME     *
000800*    INPUT AREA SINCE A GIVEN CALL NEEDS ONLY ONE OF THE TWO.     *
000900*    ----------------------------------------------------------- *
001000*    DATE       BY    TICKET     DESCRIPTION                     *
001100*    04/09/87   JDS   OVR-0002   ORIGINAL LAYOUT.                *
001200*    07/22/97   JDS   OVR-0055   ADDED OVRV-FUNC-RESN SO THE      *
001300*                                MASTER LOAD COULD RE-VALIDATE    *
001400*                                RES-NUMBER FORMAT ON RESTART.    *
001500******************************************************************
001600 01  OVRV-LINK-AREA.
001700     05  OVRV-FUNCTION                   PIC X(04).
001800         88  OVRV-FUNC-RESREQ            VALUE 'REQV'.
001900         88  OVRV-FUNC-USER              VALUE 'USRV'.
002000         88  OVRV-FUNC-RESN              VALUE 'RESN'.
002100     05  OVRV-RETURN-CODE                PIC 9(02) COMP-3.
002200         88  OVRV-VALID                  VALUE 0.
002300     05  OVRV-ERROR-MESSAGE              PIC X(80).
002400     05  OVRV-NIGHTS-OUT                 PIC 9(04).
002500     05  OVRV-RES-NUMBER-IN              PIC X(13).
002600     05  OVRV-REQUEST-DATA.
002700         10  OVRV-GUEST-NAME             PIC X(50).
002800         10  OVRV-GUEST-ADDRESS          PIC X(60).
002900         10  OVRV-CONTACT-NUMBER         PIC X(13).
003000         10  OVRV-ROOM-TYPE              PIC X(10).
003100         10  OVRV-CHECK-IN-DATE          PIC X(10).
003200         10  OVRV-CHECK-OUT-DATE         PIC X(10).
003300         10  OVRV-RUN-DATE               PIC X(10).
003400     05  OVRV-USER-DATA REDEFINES OVRV-REQUEST-DATA.
003500         10  OVRV-USERNAME               PIC X(20).
003600         10  OVRV-PASSWORD               PIC X(20).
003700         10  OVRV-FULL-NAME              PIC X(50).
003800         10  FILLER                      PIC X(43).
