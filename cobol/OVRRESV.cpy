000100******************************************************************
000200*    OVRRESV  -  RESERVATION RECORD LAYOUT                        *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    BUILT UP IN CORE BY OVRNITE PHASE 2000 AS EACH REQUEST IS    *
000600*    ACCEPTED; PHASE 3000 UPDATES RES-STATUS IN PLACE FOR CHECK-  *
000650*    OUT/CANCEL TRANSACTIONS; PHASES 4000 AND 5000/6000 READ THE  *
000680*    TABLE DIRECTLY.  THE FULL TABLE IS DUMPED TO RESOUT ONLY     *
000690*    ONCE, AFTER ALL FOUR PHASES HAVE COMPLETED.                  *
000800*    ----------------------------------------------------------- *
000900*    DATE       BY    TICKET     DESCRIPTION                     *
001000*    04/09/87   JDS   OVR-0001   ORIGINAL LAYOUT.                *
001100*    09/08/89   JDS   OVR-0064   ADDED OVRR-CREATED-BY FOR THE    *
001200*                                SHIFT-AUDIT REPORT REQUEST.      *
001300******************************************************************
001400 01  OVRR-RESERVATION-RECORD.
001500     05  OVRR-RES-ID                     PIC 9(07).
001600     05  OVRR-RES-NUMBER                 PIC X(13).
001700     05  OVRR-GUEST-NAME                 PIC X(50).
001800     05  OVRR-GUEST-ADDRESS              PIC X(60).
001900     05  OVRR-CONTACT-NUMBER             PIC X(13).
002000     05  OVRR-ROOM-ID                    PIC 9(05).
002100     05  OVRR-ROOM-TYPE                  PIC X(10).
002200     05  OVRR-CHECK-IN-DATE              PIC X(10).
002300     05  OVRR-CHECK-OUT-DATE             PIC X(10).
002400     05  OVRR-NUMBER-OF-NIGHTS           PIC 9(04).
002500     05  OVRR-TOTAL-COST                 PIC S9(09)V99.
002600     05  OVRR-RES-STATUS                 PIC X(12).
002700         88  OVRR-STATUS-CONFIRMED       VALUE 'Confirmed'.
002800         88  OVRR-STATUS-CHECKED-OUT     VALUE 'Checked-Out'.
002900         88  OVRR-STATUS-CANCELLED       VALUE 'Cancelled'.
003000     05  OVRR-CREATED-BY                 PIC 9(05).
003100     05  FILLER                          PIC X(05).
