000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF OCEANVIEW RESORT DATA PROC.  *
000300* ALL RIGHTS RESERVED                                           *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. OVRNITE.
000700 AUTHOR. J D SAYLES.
000800 INSTALLATION. OCEANVIEW RESORT - DATA PROCESSING.
000900 DATE-WRITTEN. 04/09/87.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200******************************************************************
001300*REMARKS.
001400*    NIGHTLY BATCH DRIVER FOR THE RESERVATION AND BILLING        *
001500*    SYSTEM.  ONE RUN PERFORMS ALL FOUR PROCESSING PHASES --     *
001600*    RESERVATION POSTING, STATUS UPDATE, BILL GENERATION AND     *
001700*    MANAGEMENT REPORTING -- AGAINST WORKING-STORAGE TABLES      *
001800*    LOADED FROM THE NIGHT'S INPUT FILES.  ROOM AND RESERVATION  *
001900*    VOLUMES ARE SMALL ENOUGH FOR A RESORT THAT NO INDEXED OR    *
002000*    DATABASE ACCESS METHOD IS NEEDED -- TABLE SEARCH REPLACES   *
002100*    KEYED READ THROUGHOUT.                                     *
002200*                                                                *
002300*    FIELD-LEVEL EDITS ARE DONE BY THE CALLED SUBROUTINE         *
002400*    OVRVALID -- SEE THE OVRVLNK COPYBOOK FOR THE PARAMETER      *
002500*    BLOCK LAYOUT.                                               *
002600*                                                                *
002700*    ---------------------------------------------------------  *
002800*    CHANGE LOG                                                 *
002900*    ---------------------------------------------------------  *
003000*    DATE     BY   TICKET     DESCRIPTION
003100*    04/09/87 JDS  OVR-0001   ORIGINAL PROGRAM.  READS ROOMS,
003200*                  RESREQ AND STATTXN; WRITES RESOUT AND THE
003300*                  OCCUPANCY REPORT.
003400*    05/06/87 JDS  OVR-0011   ADDED PHASE 4000, BILL GENERATION,
003500*                  AND THE BILLOUT FILE.
003600*    05/21/87 JDS  OVR-0013   ADDED PHASE 6000, THE REVENUE
003700*                  REPORT.
003800*    06/18/87 JDS  OVR-0018   ADDED THE USERS MASTER LOAD AND
003900*                  CREATED-BY RESOLUTION FOR RESERVATIONS AND
004000*                  BILLS.
004100*    11/02/88 JDS  OVR-0031   SEE OVRVALID CHANGE LOG -- LEAP-
004200*                  YEAR FIX AFFECTS CHECK-IN/CHECK-OUT EDITS
004300*                  PERFORMED BY THIS PROGRAM'S CALLS TO IT.
004400*    09/08/89 JDS  OVR-0064   RESERVATION RECORD CARRIES
004500*                  CREATED-BY; NO DRIVER CHANGE REQUIRED BEYOND
004600*                  MOVING THE RECEIVED USER ID THROUGH.
004700*    03/14/92 RGC  OVR-0077   NO CHANGE HERE -- CONTACT NUMBER
004800*                  EDIT IS ENTIRELY IN OVRVALID.
004900*    09/30/98 RGC  OVR-0119   Y2K REMEDIATION.  RUN DATE WAS
005000*                  ACCEPTED AS A 6-DIGIT YYMMDD FIELD (ACCEPT
005100*                  WS-RUN-DATE-RAW FROM DATE); CHANGED TO THE
005200*                  8-DIGIT YYYYMMDD FORM SO THE CENTURY IS
005300*                  EXPLICIT GOING INTO THE YEAR 2000.  REPORT
005400*                  HEADINGS AND THE RESERVATION NUMBER YEAR
005500*                  SEGMENT BOTH DEPEND ON THE FULL 4-DIGIT YEAR.
005600*    02/02/99 RGC  OVR-0121   ADDED THE AVAILABLE-ROOMS-BY-TYPE
005700*                  BLOCK TO THE OCCUPANCY REPORT (PARAGRAPH
005800*                  5080) PER FRONT-DESK REQUEST.
005820*    04/17/01 RGC  OVR-0124   CORRECTED THE OCCUPANCY SUMMARY --
005830*                  5072-ADD-OCCUPIED-COUNT WAS FOLDING MAINTENANCE
005840*                  ROOMS INTO THE OCCUPIED FIGURE, INFLATING THE
005850*                  OCCUPIED LINE AND THE PRINTED OCCUPANCY RATE.
005860*                  MAINTENANCE IS TRACKED SEPARATELY AND NO
005870*                  LONGER ADDS IN.
005880*    08/30/02 TLM  OVR-0130   RESERVATION NUMBERS ARE NOW RE-
005885*                  VALIDATED AGAINST OVRVALID (FUNCTION RESN) IN
005887*                  4910-WRITE-ONE-RESV IMMEDIATELY BEFORE EACH
005889*                  RESOUT WRITE, PER AN AUDIT FINDING THAT THE
005891*                  RESN EDIT EXISTED BUT WAS NEVER CALLED FROM
005893*                  THE NIGHTLY RUN.  FAILURES NOW FALL OUT TO
005895*                  REJECTS-FILE INSTEAD OF REACHING RESOUT.
005897*    11/14/03 TLM  OVR-0134   1120-EDIT-USER-RECORD WAS COPYING
005898*                  THE INCOMING USER-ROLE VALUE STRAIGHT THROUGH
005899*                  FROM USERS-FILE.  FRONT DESK POLICY IS THAT
005903*                  NEW ACCOUNTS ARE ALWAYS RECEPTIONIST; MANAGER
005905*                  IS GRANTED SEPARATELY.  ROLE IS NOW FORCED TO
005907*                  'RECEPTIONIST' FOR EVERY ACCEPTED RECORD.
005908*    03/02/04 TLM  OVR-0136   THE DUPLICATE-USERNAME AND ROOM-NOT-
005909*                  AVAILABLE REJECT MESSAGES WERE CARRIED ON A
005911*                  SHORT FIRST LINE WITH A HYPHEN CONTINUATION --
005913*                  THE COMPILER PADS OUT TO THE END OF THE TEXT
005915*                  AREA WITH SPACES BEFORE PICKING UP THE SECOND
005917*                  LINE, SO OPERATIONS WAS SEEING A WALL OF BLANKS
005919*                  IN THE MIDDLE OF THE MESSAGE AND THE REJECT-
005921*                  RECORD FIELD WAS OVERFLOWING AND LOSING THE
005923*                  CLOSING PERIOD.  BOTH MESSAGES ARE NOW WHOLE ON
005925*                  ONE LINE.
005930******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ROOMS-FILE ASSIGN TO ROOMS
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-ROOMS-STATUS.
007100     SELECT RESREQ-FILE ASSIGN TO RESREQ
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-RESREQ-STATUS.
007400     SELECT STATTXN-FILE ASSIGN TO STATTXN
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-STATTXN-STATUS.
007700     SELECT USERS-FILE ASSIGN TO USERS
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-USERS-STATUS.
008000     SELECT RESOUT-FILE ASSIGN TO RESOUT
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-RESOUT-STATUS.
008300     SELECT BILLOUT-FILE ASSIGN TO BILLOUT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-BILLOUT-STATUS.
008600     SELECT REJECTS-FILE ASSIGN TO REJECTS
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-REJECTS-STATUS.
008900     SELECT REPORT-FILE ASSIGN TO RPTOUT
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WS-REPORT-STATUS.
009200******************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500******************************************************************
009600 FD  ROOMS-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900 COPY OVRROOM.
010000*
010100 FD  RESREQ-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400 COPY OVRREQ.
010500*
010600 FD  STATTXN-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900 COPY OVRSTXN.
011000*
011100 FD  USERS-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400 COPY OVRUSER.
011500*
011600 FD  RESOUT-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900 COPY OVRRESV.
012000*
012100 FD  BILLOUT-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORDING MODE IS F.
012400 COPY OVRBILL.
012500*
012600 FD  REJECTS-FILE
012700     LABEL RECORDS ARE STANDARD
012800     RECORDING MODE IS F.
012900 01  REJ-RECORD.
013000     05  REJ-SOURCE                     PIC X(08).
013100     05  FILLER                         PIC X(02)    VALUE SPACES.
013200     05  REJ-KEY                        PIC X(15).
013300     05  FILLER                         PIC X(02)    VALUE SPACES.
013400     05  REJ-MESSAGE                    PIC X(80).
013500     05  FILLER                         PIC X(13)    VALUE SPACES.
013600*
013700 FD  REPORT-FILE
013800     LABEL RECORDS ARE STANDARD
013900     RECORDING MODE IS F.
014000 01  RPT-PRINT-LINE                     PIC X(132).
014100******************************************************************
014200 WORKING-STORAGE SECTION.
014300******************************************************************
014400 01  WS-FILE-STATUSES.
014500     05  WS-ROOMS-STATUS             PIC X(02)   VALUE '00'.
014600         88  WS-ROOMS-OK             VALUE '00'.
014700         88  WS-ROOMS-EOF            VALUE '10'.
014800     05  WS-RESREQ-STATUS            PIC X(02)   VALUE '00'.
014900         88  WS-RESREQ-OK            VALUE '00'.
015000         88  WS-RESREQ-EOF           VALUE '10'.
015100     05  WS-STATTXN-STATUS           PIC X(02)   VALUE '00'.
015200         88  WS-STATTXN-OK           VALUE '00'.
015300         88  WS-STATTXN-EOF          VALUE '10'.
015400     05  WS-USERS-STATUS             PIC X(02)   VALUE '00'.
015500         88  WS-USERS-OK             VALUE '00'.
015600         88  WS-USERS-EOF            VALUE '10'.
015700     05  WS-RESOUT-STATUS            PIC X(02)   VALUE '00'.
015800     05  WS-BILLOUT-STATUS           PIC X(02)   VALUE '00'.
015900     05  WS-REJECTS-STATUS           PIC X(02)   VALUE '00'.
016000     05  WS-REPORT-STATUS            PIC X(02)   VALUE '00'.
016050     05  FILLER                      PIC X(04)   VALUE SPACES.
016100*
016200 01  WS-SWITCHES.
016300     05  WS-ROOMS-EOF-SW             PIC X       VALUE 'N'.
016400         88  ROOMS-EOF               VALUE 'Y'.
016500     05  WS-RESREQ-EOF-SW            PIC X       VALUE 'N'.
016600         88  RESREQ-EOF              VALUE 'Y'.
016700     05  WS-STATTXN-EOF-SW           PIC X       VALUE 'N'.
016800         88  STATTXN-EOF             VALUE 'Y'.
016900     05  WS-USERS-EOF-SW             PIC X       VALUE 'N'.
017000         88  USERS-EOF               VALUE 'Y'.
017100     05  WS-ROOM-FOUND-SW            PIC X       VALUE 'N'.
017200         88  ROOM-FOUND              VALUE 'Y'.
017300     05  WS-RES-FOUND-SW             PIC X       VALUE 'N'.
017400         88  RES-FOUND               VALUE 'Y'.
017500     05  WS-DUP-USER-SW              PIC X       VALUE 'N'.
017600         88  DUP-USERNAME-FOUND      VALUE 'Y'.
017700     05  WS-DUP-BILL-SW              PIC X       VALUE 'N'.
017800         88  DUP-BILL-FOUND          VALUE 'Y'.
017850     05  FILLER                      PIC X(02)   VALUE SPACES.
017900*
018000*    RUN DATE -- SEE OVR-0119 ABOVE.  WS-RUN-DATE-YMD IS
018100*    REDEFINED TO BUILD THE HYPHENATED TEXT FORM PASSED TO
018200*    OVRVALID AND PRINTED ON BOTH REPORTS.
018300 01  WS-RUN-DATE-YMD                 PIC 9(08).
018400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YMD.
018500     05  WS-RUN-YYYY                 PIC 9(04).
018600     05  WS-RUN-MM                   PIC 9(02).
018700     05  WS-RUN-DD                   PIC 9(02).
018800 01  WS-RUN-DATE-TEXT                PIC X(10).
018900*
019000 01  WS-SUBSCRIPTS.
019100     05  WS-ROOM-SUB                 PIC S9(4)  COMP  VALUE 0.
019200     05  WS-RES-SUB                  PIC S9(4)  COMP  VALUE 0.
019300     05  WS-BILL-SUB                 PIC S9(4)  COMP  VALUE 0.
019400     05  WS-USER-SUB                 PIC S9(4)  COMP  VALUE 0.
019500     05  WS-TYPE-SUB                 PIC S9(4)  COMP  VALUE 0.
019550     05  FILLER                      PIC X(02)  VALUE SPACES.
019600*
019700 01  WS-COUNTERS.
019800     05  WS-ROOM-COUNT               PIC S9(5)  COMP-3  VALUE 0.
019900     05  WS-RES-COUNT                PIC S9(5)  COMP-3  VALUE 0.
020000     05  WS-BILL-COUNT               PIC S9(5)  COMP-3  VALUE 0.
020100     05  WS-USER-COUNT               PIC S9(5)  COMP-3  VALUE 0.
020200     05  WS-REQ-READ-CNT             PIC S9(5)  COMP-3  VALUE 0.
020300     05  WS-REQ-ACCEPT-CNT           PIC S9(5)  COMP-3  VALUE 0.
020400     05  WS-REQ-REJECT-CNT           PIC S9(5)  COMP-3  VALUE 0.
020500     05  WS-TXN-APPLY-CNT            PIC S9(5)  COMP-3  VALUE 0.
020600     05  WS-TXN-REJECT-CNT           PIC S9(5)  COMP-3  VALUE 0.
020700     05  WS-BILL-WRITE-CNT           PIC S9(5)  COMP-3  VALUE 0.
020800     05  WS-BILL-REJECT-CNT          PIC S9(5)  COMP-3  VALUE 0.
020900     05  WS-NEXT-RES-SEQ             PIC 9(04)  COMP-3  VALUE 0.
020950     05  WS-NEXT-RES-YEAR            PIC 9(04)           VALUE 0.
020970     05  WS-RESN-REJECT-CNT          PIC S9(5)  COMP-3  VALUE 0.
021050     05  FILLER                      PIC X(02)           VALUE SPACES.
021100*
021200 01  WS-ACCUM-FIELDS.
021300     05  WS-TOTAL-REVENUE            PIC S9(09)V99 COMP-3 VALUE 0.
021400     05  WS-ACTIVE-RES-COUNT         PIC S9(05)    COMP-3 VALUE 0.
021450     05  FILLER                      PIC X(04)            VALUE SPACES.
021500*
021600*    ROOMS TABLE -- LOADED ONCE FROM THE ROOMS MASTER.  TABLE
021700*    ENTRY LAYOUT IS THE OVRROOM COPYBOOK REPLACED WITH AN
021800*    RMT- PREFIX SO IT CAN COEXIST WITH THE FD RECORD, THE WAY
021900*    SAM3ABND KEEPS ITS FD AND ITS IN-CORE CUSTOMER RECORD
022000*    SEPARATE COPIES OF THE SAME CUSTCOPY MEMBER.
022100 01  WS-ROOMS-TABLE.
022200     05  WS-ROOM-ENTRY OCCURS 300 TIMES
022300                INDEXED BY WS-ROOM-IDX.
022400         COPY OVRROOM REPLACING ==OVRM-== BY ==RMT-==.
022500*
022600 01  WS-RESV-TABLE.
022700     05  WS-RESV-ENTRY OCCURS 2000 TIMES
022800                INDEXED BY WS-RESV-IDX.
022900         COPY OVRRESV REPLACING ==OVRR-== BY ==RVT-==.
023000*
023100 01  WS-BILL-TABLE.
023200     05  WS-BILL-ENTRY OCCURS 2000 TIMES
023300                INDEXED BY WS-BILL-IDX.
023400         COPY OVRBILL REPLACING ==OVRB-== BY ==BLT-==.
023500*
023600 01  WS-USER-TABLE.
023700     05  WS-USER-ENTRY OCCURS 200 TIMES
023800                INDEXED BY WS-USER-IDX.
023900         COPY OVRUSER REPLACING ==OVRU-== BY ==UST-==.
024000*
024100*    PER-ROOM-TYPE WORK TABLE FOR THE TWO REPORTS.  SUBSCRIPTED
024200*    1-4 FOR SINGLE/DOUBLE/DELUXE/SUITE IN THAT FIXED ORDER.
024300 01  WS-TYPE-NAME-TABLE.
024400     05  FILLER                      PIC X(10)  VALUE 'Single'.
024500     05  FILLER                      PIC X(10)  VALUE 'Double'.
024600     05  FILLER                      PIC X(10)  VALUE 'Deluxe'.
024700     05  FILLER                      PIC X(10)  VALUE 'Suite'.
024800 01  WS-TYPE-NAMES REDEFINES WS-TYPE-NAME-TABLE.
024900     05  WS-TYPE-NAME OCCURS 4 TIMES PIC X(10).
025000*
025100 01  WS-OCC-WORK-TABLE.
025200     05  WS-OCC-WORK OCCURS 4 TIMES.
025300         10  WS-OCC-AVAIL-CNT        PIC S9(5)  COMP-3  VALUE 0.
025400         10  WS-OCC-OCCUP-CNT        PIC S9(5)  COMP-3  VALUE 0.
025500         10  WS-OCC-MAINT-CNT        PIC S9(5)  COMP-3  VALUE 0.
025600         10  WS-OCC-AVAIL-RATE       PIC S9(7)V99 COMP-3 VALUE 0.
025700         10  WS-OCC-OCCUP-RATE       PIC S9(7)V99 COMP-3 VALUE 0.
025800         10  WS-OCC-MAINT-RATE       PIC S9(7)V99 COMP-3 VALUE 0.
025850         10  FILLER                  PIC X(02)            VALUE SPACES.
025900*
026000 01  WS-REV-WORK-TABLE.
026100     05  WS-REV-WORK OCCURS 4 TIMES.
026200         10  WS-REV-TYPE-NAME        PIC X(10).
026300         10  WS-REV-BILL-CNT         PIC S9(5)  COMP-3  VALUE 0.
026400         10  WS-REV-NIGHTS-SUM       PIC S9(7)  COMP-3  VALUE 0.
026500         10  WS-REV-TOTAL-SUM        PIC S9(09)V99 COMP-3 VALUE 0.
026550         10  FILLER                  PIC X(02)            VALUE SPACES.
026600*
026700 01  WS-REV-SORT-WORK.
026800     05  WS-REV-SORT-SUB1            PIC S9(4)  COMP    VALUE 0.
026900     05  WS-REV-SORT-SUB2            PIC S9(4)  COMP    VALUE 0.
027000     05  WS-REV-SWAP-ENTRY.
027100         10  FILLER                  PIC X(10).
027200         10  FILLER                  PIC S9(5)     COMP-3.
027300         10  FILLER                  PIC S9(7)     COMP-3.
027400         10  FILLER                  PIC S9(09)V99 COMP-3.
027450         10  FILLER                  PIC X(02).
028100*
028200 01  WS-TOTAL-RATE-BY-TYPE-STAT.
028300     05  WS-TRS-ENTRY OCCURS 12 TIMES.
028400         10  WS-TRS-TYPE             PIC X(10).
028500         10  WS-TRS-STATUS           PIC X(12).
028600         10  WS-TRS-COUNT            PIC S9(5)  COMP-3  VALUE 0.
028700         10  WS-TRS-RATE-TOTAL       PIC S9(9)V99 COMP-3 VALUE 0.
028750         10  FILLER                  PIC X(02)            VALUE SPACES.
028800     05  WS-TRS-USED                 PIC S9(4)  COMP    VALUE 0.
028850     05  FILLER                      PIC X(02)            VALUE SPACES.
028900*
029000 01  WS-RES-NUMBER-WORK.
029100     05  WS-GEN-RES-NUMBER           PIC X(13).
029200     05  WS-GEN-RES-PARTS REDEFINES WS-GEN-RES-NUMBER.
029300         10  FILLER                  PIC X(04).
029400         10  WS-GEN-RES-YEAR         PIC 9(04).
029500         10  FILLER                  PIC X(01).
029600         10  WS-GEN-RES-SEQ          PIC 9(04).
029700*
029800 01  WS-MISC-FIELDS.
029900     05  WS-TOTAL-COST-WORK          PIC S9(09)V99 COMP-3 VALUE 0.
030000     05  WS-OCC-PCT                  PIC S9(3)V9 COMP-3  VALUE 0.
030100     05  WS-AVAIL-ROOMS              PIC S9(5)  COMP-3  VALUE 0.
030150     05  FILLER                      PIC X(04)            VALUE SPACES.
030200*
030300 01  WS-EOF-DUMMY                    PIC X       VALUE SPACE.
030400******************************************************************
030500 COPY OVRVLNK.
030600******************************************************************
030700 COPY OVRRPT.
030800******************************************************************
030900 PROCEDURE DIVISION.
031000******************************************************************
031100 0000-MAIN-CONTROL.
031200     PERFORM 0100-INITIALIZE-RUN.
031300     PERFORM 1000-LOAD-ROOMS-TABLE
031400         THRU 1000-LOAD-ROOMS-TABLE-EXIT.
031500     PERFORM 1100-LOAD-USERS-TABLE
031600         THRU 1100-LOAD-USERS-TABLE-EXIT.
031700     PERFORM 2000-POST-RESERVATIONS
031800         THRU 2090-POST-RESERVATIONS-EXIT.
031900     PERFORM 3000-APPLY-STATUS-TXNS
032000         THRU 3090-APPLY-STATUS-TXNS-EXIT.
032100     PERFORM 4000-GENERATE-BILLS
032200         THRU 4090-GENERATE-BILLS-EXIT.
032300     PERFORM 4900-WRITE-RESOUT-FILE
032400         THRU 4900-WRITE-RESOUT-FILE-EXIT.
032500     PERFORM 4950-WRITE-BILLOUT-FILE
032600         THRU 4950-WRITE-BILLOUT-FILE-EXIT.
032700     PERFORM 5000-OCCUPANCY-REPORT
032800         THRU 5090-OCCUPANCY-REPORT-EXIT.
032900     PERFORM 6000-REVENUE-REPORT
033000         THRU 6090-REVENUE-REPORT-EXIT.
033100     PERFORM 9000-CLOSE-FILES.
033200     STOP RUN.
033300*
033400 0100-INITIALIZE-RUN.
033500     ACCEPT WS-RUN-DATE-YMD FROM DATE YYYYMMDD.
033600     STRING WS-RUN-YYYY      DELIMITED BY SIZE
033700            '-'              DELIMITED BY SIZE
033800            WS-RUN-MM        DELIMITED BY SIZE
033900            '-'              DELIMITED BY SIZE
034000            WS-RUN-DD        DELIMITED BY SIZE
034100       INTO WS-RUN-DATE-TEXT.
034200     MOVE WS-RUN-YYYY TO WS-NEXT-RES-YEAR.
034300     MOVE 0 TO WS-NEXT-RES-SEQ.
034400     OPEN INPUT  ROOMS-FILE
034500               RESREQ-FILE
034700               USERS-FILE.
034800     OPEN OUTPUT RESOUT-FILE
034900               BILLOUT-FILE
035000               REJECTS-FILE
035100               REPORT-FILE.
035200     IF NOT WS-ROOMS-OK OR NOT WS-RESREQ-OK
035300        OR NOT WS-USERS-OK
035400         DISPLAY 'OVRNITE - FILE OPEN FAILURE, SEE FILE STATUS'
035500         MOVE 16 TO RETURN-CODE
035600         STOP RUN
035700     END-IF.
035800*
036000 1000-LOAD-ROOMS-TABLE.
036100     PERFORM 1010-READ-ROOMS-FILE.
036200     PERFORM 1020-STORE-ROOM-ENTRY
036300         UNTIL ROOMS-EOF.
036400     GO TO 1000-LOAD-ROOMS-TABLE-EXIT.
036500*
036600 1010-READ-ROOMS-FILE.
036700     READ ROOMS-FILE
036800         AT END MOVE 'Y' TO WS-ROOMS-EOF-SW
036900     END-READ.
037000*
037100 1020-STORE-ROOM-ENTRY.
037200     ADD 1 TO WS-ROOM-COUNT.
037300     SET WS-ROOM-IDX TO WS-ROOM-COUNT.
037400     MOVE OVRM-ROOM-ID         TO RMT-ROOM-ID(WS-ROOM-IDX).
037410     MOVE OVRM-ROOM-NUMBER     TO RMT-ROOM-NUMBER(WS-ROOM-IDX).
037420     MOVE OVRM-ROOM-TYPE       TO RMT-ROOM-TYPE(WS-ROOM-IDX).
037430     MOVE OVRM-RATE-PER-NIGHT  TO RMT-RATE-PER-NIGHT(WS-ROOM-IDX).
037440     MOVE OVRM-ROOM-STATUS     TO RMT-ROOM-STATUS(WS-ROOM-IDX).
037450     MOVE OVRM-DESCRIPTION     TO RMT-DESCRIPTION(WS-ROOM-IDX).
037600     PERFORM 1010-READ-ROOMS-FILE.
037700*
037800 1000-LOAD-ROOMS-TABLE-EXIT.
037900     EXIT.
038000*
038100 1100-LOAD-USERS-TABLE.
038200***************************************************************
038300* ALSO SATISFIES THE "USER REGISTRATION/LOOKUP VALIDATION"    *
038400* UNIT -- EACH MASTER RECORD IS RE-EDITED AND CHECKED FOR A   *
038500* DUPLICATE USERNAME AGAINST THE ENTRIES ALREADY LOADED; BAD  *
038600* RECORDS ARE WRITTEN TO REJECTS RATHER THAN TABLED.          *
038700***************************************************************
038800     PERFORM 1110-READ-USERS-FILE.
038900     PERFORM 1120-EDIT-USER-RECORD
039000         UNTIL USERS-EOF.
039100     GO TO 1100-LOAD-USERS-TABLE-EXIT.
039200*
039300 1110-READ-USERS-FILE.
039400     READ USERS-FILE
039500         AT END MOVE 'Y' TO WS-USERS-EOF-SW
039600     END-READ.
039700*
039800 1120-EDIT-USER-RECORD.
039900     MOVE SPACES TO OVRV-USER-DATA.
040000     MOVE OVRU-USERNAME TO OVRV-USERNAME.
040100     MOVE OVRU-PASSWORD TO OVRV-PASSWORD.
040200     MOVE OVRU-FULL-NAME TO OVRV-FULL-NAME.
040300     MOVE 'USRV' TO OVRV-FUNCTION.
040400     CALL 'OVRVALID' USING OVRV-LINK-AREA.
040500     IF OVRV-VALID
040600         PERFORM 1130-CHECK-DUP-USERNAME
040700         IF DUP-USERNAME-FOUND
040800             MOVE 'USERS' TO REJ-SOURCE
040900             MOVE OVRU-USERNAME TO REJ-KEY
040950             MOVE
041000        'Username already exists. Please choose a different one.'
041100                TO REJ-MESSAGE
041500             WRITE REJ-RECORD
041600         ELSE
041700             ADD 1 TO WS-USER-COUNT
041800             SET WS-USER-IDX TO WS-USER-COUNT
041900             MOVE OVRU-USER-ID    TO UST-USER-ID(WS-USER-IDX)
041910             MOVE OVRU-USERNAME   TO UST-USERNAME(WS-USER-IDX)
041920             MOVE OVRU-PASSWORD   TO UST-PASSWORD(WS-USER-IDX)
041930             MOVE OVRU-FULL-NAME  TO UST-FULL-NAME(WS-USER-IDX)
041935*            EVERY NEW USER COMES IN AS A RECEPTIONIST REGARDLESS
041937*            OF WHAT ROLE VALUE RODE IN ON THE INPUT RECORD --
041939*            MANAGER IS GRANTED LATER, OFF-SYSTEM, BY REQUEST.
041940             MOVE 'receptionist' TO UST-USER-ROLE(WS-USER-IDX)
042100         END-IF
042200     ELSE
042300         MOVE 'USERS' TO REJ-SOURCE
042400         MOVE OVRU-USERNAME TO REJ-KEY
042500         MOVE OVRV-ERROR-MESSAGE TO REJ-MESSAGE
042600         WRITE REJ-RECORD
042700     END-IF.
042800     PERFORM 1110-READ-USERS-FILE.
042900*
043000 1130-CHECK-DUP-USERNAME.
043100     MOVE 'N' TO WS-DUP-USER-SW.
043200     SET WS-USER-IDX TO 1.
043300     PERFORM 1140-TEST-ONE-USER-ENTRY
043400         VARYING WS-USER-IDX FROM 1 BY 1
043500         UNTIL WS-USER-IDX > WS-USER-COUNT.
043600*
043700 1140-TEST-ONE-USER-ENTRY.
043800     IF UST-USERNAME(WS-USER-IDX) = OVRU-USERNAME
043900         MOVE 'Y' TO WS-DUP-USER-SW
044000     END-IF.
044100*
044200 1100-LOAD-USERS-TABLE-EXIT.
044300     EXIT.
044400*
044500 2000-POST-RESERVATIONS.
044600     PERFORM 2010-READ-RESREQ-FILE.
044700     PERFORM 2020-EDIT-ONE-REQUEST
044800         UNTIL RESREQ-EOF.
044900     GO TO 2090-POST-RESERVATIONS-EXIT.
045000*
045100 2010-READ-RESREQ-FILE.
045200     READ RESREQ-FILE
045300         AT END MOVE 'Y' TO WS-RESREQ-EOF-SW
045400     END-READ.
045500*
045600 2020-EDIT-ONE-REQUEST.
045700     ADD 1 TO WS-REQ-READ-CNT.
045800     MOVE SPACES TO OVRV-REQUEST-DATA.
045900     MOVE OVRQ-GUEST-NAME       TO OVRV-GUEST-NAME.
046000     MOVE OVRQ-GUEST-ADDRESS    TO OVRV-GUEST-ADDRESS.
046100     MOVE OVRQ-CONTACT-NUMBER   TO OVRV-CONTACT-NUMBER.
046200     MOVE OVRQ-ROOM-TYPE        TO OVRV-ROOM-TYPE.
046300     MOVE OVRQ-CHECK-IN-DATE    TO OVRV-CHECK-IN-DATE.
046400     MOVE OVRQ-CHECK-OUT-DATE   TO OVRV-CHECK-OUT-DATE.
046500     MOVE WS-RUN-DATE-TEXT      TO OVRV-RUN-DATE.
046600     MOVE 'REQV'                TO OVRV-FUNCTION.
046700     CALL 'OVRVALID' USING OVRV-LINK-AREA.
046800     IF OVRV-VALID
046900         PERFORM 2030-LOOKUP-ROOM
047000         IF NOT ROOM-FOUND
047050             MOVE 'Selected room not found.' TO OVRV-ERROR-MESSAGE
047100             PERFORM 2080-REJECT-REQUEST
047200         ELSE
047300             IF NOT RMT-STATUS-AVAILABLE(WS-ROOM-SUB)
047350                 MOVE
047400 'Selected room is not available. Please choose another room.'
047500                    TO OVRV-ERROR-MESSAGE
047900                 PERFORM 2080-REJECT-REQUEST
048000             ELSE
048100                 PERFORM 2040-ACCEPT-RESERVATION
048200             END-IF
048300         END-IF
048400     ELSE
048500         PERFORM 2080-REJECT-REQUEST
048600     END-IF.
048700     PERFORM 2010-READ-RESREQ-FILE.
048800*
048900 2030-LOOKUP-ROOM.
049000     MOVE 'N' TO WS-ROOM-FOUND-SW.
049100     SET WS-ROOM-IDX TO 1.
049200     PERFORM 2035-TEST-ONE-ROOM-ENTRY
049300         VARYING WS-ROOM-IDX FROM 1 BY 1
049400         UNTIL WS-ROOM-IDX > WS-ROOM-COUNT.
049500*
049600 2035-TEST-ONE-ROOM-ENTRY.
049700     IF RMT-ROOM-ID(WS-ROOM-IDX) = OVRQ-ROOM-ID
049800        AND NOT ROOM-FOUND
049900         MOVE 'Y' TO WS-ROOM-FOUND-SW
050000         SET WS-ROOM-SUB TO WS-ROOM-IDX
050100     END-IF.
050200*
050300 2040-ACCEPT-RESERVATION.
050400     PERFORM 2050-NEXT-RES-NUMBER.
050500     PERFORM 2060-COMPUTE-COST.
050600     ADD 1 TO WS-RES-COUNT.
050700     SET WS-RESV-IDX TO WS-RES-COUNT.
050800     MOVE WS-RES-COUNT             TO RVT-RES-ID(WS-RESV-IDX).
050900     MOVE WS-GEN-RES-NUMBER        TO RVT-RES-NUMBER(WS-RESV-IDX).
051000     MOVE OVRQ-GUEST-NAME          TO RVT-GUEST-NAME(WS-RESV-IDX).
051100     MOVE OVRQ-GUEST-ADDRESS       TO RVT-GUEST-ADDRESS(WS-RESV-IDX).
051200     MOVE OVRQ-CONTACT-NUMBER      TO RVT-CONTACT-NUMBER(WS-RESV-IDX).
051300     MOVE OVRQ-ROOM-ID             TO RVT-ROOM-ID(WS-RESV-IDX).
051400     MOVE OVRQ-ROOM-TYPE           TO RVT-ROOM-TYPE(WS-RESV-IDX).
051500     MOVE OVRQ-CHECK-IN-DATE       TO RVT-CHECK-IN-DATE(WS-RESV-IDX).
051600     MOVE OVRQ-CHECK-OUT-DATE      TO RVT-CHECK-OUT-DATE(WS-RESV-IDX).
051700     MOVE OVRV-NIGHTS-OUT          TO RVT-NUMBER-OF-NIGHTS(WS-RESV-IDX).
051800     MOVE WS-TOTAL-COST-WORK       TO RVT-TOTAL-COST(WS-RESV-IDX).
051900     MOVE 'Confirmed'              TO RVT-RES-STATUS(WS-RESV-IDX).
052000     MOVE OVRQ-CREATED-BY          TO RVT-CREATED-BY(WS-RESV-IDX).
052100     MOVE 'Occupied'              TO RMT-ROOM-STATUS(WS-ROOM-SUB).
052200     ADD 1 TO WS-REQ-ACCEPT-CNT.
052300*
052400 2050-NEXT-RES-NUMBER.
052500***************************************************************
052600* SEQUENCE RESTARTS AT 1 WHEN THE RUN YEAR CHANGES FROM THE   *
052700* YEAR OF THE LAST RESERVATION GENERATED THIS RUN.            *
052800***************************************************************
052900     IF WS-RUN-YYYY NOT = WS-NEXT-RES-YEAR
053000         MOVE WS-RUN-YYYY TO WS-NEXT-RES-YEAR
053100         MOVE 0 TO WS-NEXT-RES-SEQ
053200     END-IF.
053300     ADD 1 TO WS-NEXT-RES-SEQ.
053400     MOVE 'OVR-'           TO WS-GEN-RES-NUMBER(1:4).
053500     MOVE WS-NEXT-RES-YEAR TO WS-GEN-RES-YEAR.
053600     MOVE '-'              TO WS-GEN-RES-NUMBER(9:1).
053700     MOVE WS-NEXT-RES-SEQ  TO WS-GEN-RES-SEQ.
053800*
053900 2060-COMPUTE-COST.
054000     COMPUTE WS-TOTAL-COST-WORK ROUNDED =
054100         OVRV-NIGHTS-OUT * RMT-RATE-PER-NIGHT(WS-ROOM-SUB).
054200*
054300 2080-REJECT-REQUEST.
054400     ADD 1 TO WS-REQ-REJECT-CNT.
054500     MOVE 'RESREQ' TO REJ-SOURCE.
054600     MOVE OVRQ-GUEST-NAME(1:15) TO REJ-KEY.
054700     MOVE OVRV-ERROR-MESSAGE TO REJ-MESSAGE.
054800     WRITE REJ-RECORD.
054900*
055000 2090-POST-RESERVATIONS-EXIT.
055100     EXIT.
055200*
055300 3000-APPLY-STATUS-TXNS.
055400     OPEN INPUT STATTXN-FILE.
055500     PERFORM 3010-READ-STATTXN-FILE.
055600     PERFORM 3020-APPLY-ONE-STATUS-TXN
055700         UNTIL STATTXN-EOF.
055800     GO TO 3090-APPLY-STATUS-TXNS-EXIT.
055900*
056000 3010-READ-STATTXN-FILE.
056100     READ STATTXN-FILE
056200         AT END MOVE 'Y' TO WS-STATTXN-EOF-SW
056300     END-READ.
056400*
056500 3020-APPLY-ONE-STATUS-TXN.
056600     PERFORM 3030-LOOKUP-RESERVATION.
056700     IF NOT RES-FOUND
056800         ADD 1 TO WS-TXN-REJECT-CNT
056900         MOVE 'STATTXN' TO REJ-SOURCE
057000         MOVE OVRT-RES-ID TO REJ-KEY
057100         MOVE 'Reservation not found for status update.'
057200             TO REJ-MESSAGE
057300         WRITE REJ-RECORD
057400     ELSE
057500         IF OVRT-ACTION-CHECKOUT
057600             MOVE 'Checked-Out' TO RVT-RES-STATUS(WS-RES-SUB)
057700             PERFORM 3040-RELEASE-ROOM
057800             ADD 1 TO WS-TXN-APPLY-CNT
057900         ELSE
058000             IF OVRT-ACTION-CANCEL
058100                 MOVE 'Cancelled' TO RVT-RES-STATUS(WS-RES-SUB)
058200                 PERFORM 3040-RELEASE-ROOM
058300                 ADD 1 TO WS-TXN-APPLY-CNT
058400             ELSE
058500                 ADD 1 TO WS-TXN-REJECT-CNT
058600                 MOVE 'STATTXN' TO REJ-SOURCE
058700                 MOVE OVRT-RES-ID TO REJ-KEY
058800                 MOVE 'Unrecognized or blank status action.'
058900                     TO REJ-MESSAGE
059000                 WRITE REJ-RECORD
059100             END-IF
059200         END-IF
059300     END-IF.
059400     PERFORM 3010-READ-STATTXN-FILE.
059500*
059600 3030-LOOKUP-RESERVATION.
059700     MOVE 'N' TO WS-RES-FOUND-SW.
059800     SET WS-RESV-IDX TO 1.
059900     PERFORM 3035-TEST-ONE-RESV-ENTRY
060000         VARYING WS-RESV-IDX FROM 1 BY 1
060100         UNTIL WS-RESV-IDX > WS-RES-COUNT.
060200*
060300 3035-TEST-ONE-RESV-ENTRY.
060400     IF RVT-RES-ID(WS-RESV-IDX) = OVRT-RES-ID
060500        AND NOT RES-FOUND
060600         MOVE 'Y' TO WS-RES-FOUND-SW
060700         SET WS-RES-SUB TO WS-RESV-IDX
060800     END-IF.
060900*
061000 3040-RELEASE-ROOM.
061100     SET WS-ROOM-IDX TO 1.
061200     MOVE 'N' TO WS-ROOM-FOUND-SW.
061300     PERFORM 3045-TEST-ROOM-FOR-RELEASE
061400         VARYING WS-ROOM-IDX FROM 1 BY 1
061500         UNTIL WS-ROOM-IDX > WS-ROOM-COUNT.
061600*
061700 3045-TEST-ROOM-FOR-RELEASE.
061800     IF RMT-ROOM-ID(WS-ROOM-IDX) = RVT-ROOM-ID(WS-RES-SUB)
061900        AND NOT ROOM-FOUND
062000         MOVE 'Y' TO WS-ROOM-FOUND-SW
062100         MOVE 'Available' TO RMT-ROOM-STATUS(WS-ROOM-IDX)
062200     END-IF.
062300*
062400 3090-APPLY-STATUS-TXNS-EXIT.
062500     CLOSE STATTXN-FILE.
062600     EXIT.
062700*
062800 4000-GENERATE-BILLS.
062900***************************************************************
063000* ONE BILL PER RESERVATION THAT REACHED CHECKED-OUT STATUS    *
063100* THIS RUN.  THE TABLE IS SCANNED ONCE, IN RESERVATION ORDER. *
063200***************************************************************
064000     SET WS-RESV-IDX TO 1.
064100     PERFORM 4010-TEST-ONE-RESV-FOR-BILL
064200         VARYING WS-RESV-IDX FROM 1 BY 1
064300         UNTIL WS-RESV-IDX > WS-RES-COUNT.
064400     GO TO 4090-GENERATE-BILLS-EXIT.
064500*
064600 4010-TEST-ONE-RESV-FOR-BILL.
064700     IF RVT-RES-STATUS(WS-RESV-IDX) = 'Checked-Out'
064800         PERFORM 4020-CHECK-BILL-ELIGIBLE
064900         IF DUP-BILL-FOUND
065000             ADD 1 TO WS-BILL-REJECT-CNT
065100             MOVE 'RESV' TO REJ-SOURCE
065200             MOVE RVT-RES-ID(WS-RESV-IDX) TO REJ-KEY
065300             MOVE 'Bill already generated for this reservation.'
065400                 TO REJ-MESSAGE
065500             WRITE REJ-RECORD
065600         ELSE
065700             PERFORM 4030-FIND-ROOM-FOR-BILL
065800             COMPUTE WS-TOTAL-COST-WORK ROUNDED =
065900                 RVT-NUMBER-OF-NIGHTS(WS-RESV-IDX)
066000                     * RMT-RATE-PER-NIGHT(WS-ROOM-SUB)
066100             IF WS-TOTAL-COST-WORK NOT > 0
066200                 ADD 1 TO WS-BILL-REJECT-CNT
066300                 MOVE 'RESV' TO REJ-SOURCE
066400                 MOVE RVT-RES-ID(WS-RESV-IDX) TO REJ-KEY
066500                 MOVE 'Computed bill total is zero or less.'
066600                     TO REJ-MESSAGE
066700                 WRITE REJ-RECORD
066800             ELSE
066900                 PERFORM 4040-WRITE-BILL-ENTRY
067000             END-IF
067100         END-IF
067200     END-IF.
067300*
067400 4020-CHECK-BILL-ELIGIBLE.
067500     MOVE 'N' TO WS-DUP-BILL-SW.
067600     SET WS-BILL-IDX TO 1.
067700     PERFORM 4025-TEST-ONE-BILL-ENTRY
067800         VARYING WS-BILL-IDX FROM 1 BY 1
067900         UNTIL WS-BILL-IDX > WS-BILL-COUNT.
068000*
068100 4025-TEST-ONE-BILL-ENTRY.
068200     IF BLT-RES-ID(WS-BILL-IDX) = RVT-RES-ID(WS-RESV-IDX)
068300         MOVE 'Y' TO WS-DUP-BILL-SW
068400     END-IF.
068500*
068600 4030-FIND-ROOM-FOR-BILL.
068700     MOVE 'N' TO WS-ROOM-FOUND-SW.
068800     SET WS-ROOM-IDX TO 1.
068900     PERFORM 4035-TEST-ONE-ROOM-FOR-BILL
069000         VARYING WS-ROOM-IDX FROM 1 BY 1
069100         UNTIL WS-ROOM-IDX > WS-ROOM-COUNT.
069200*
069300 4035-TEST-ONE-ROOM-FOR-BILL.
069400     IF RMT-ROOM-ID(WS-ROOM-IDX) = RVT-ROOM-ID(WS-RESV-IDX)
069500        AND NOT ROOM-FOUND
069600         MOVE 'Y' TO WS-ROOM-FOUND-SW
069700         SET WS-ROOM-SUB TO WS-ROOM-IDX
069800     END-IF.
069900*
070000 4040-WRITE-BILL-ENTRY.
070100     ADD 1 TO WS-BILL-COUNT.
070200     SET WS-BILL-IDX TO WS-BILL-COUNT.
070300     MOVE WS-BILL-COUNT                TO BLT-BILL-ID(WS-BILL-IDX).
070400     MOVE RVT-RES-ID(WS-RESV-IDX)       TO BLT-RES-ID(WS-BILL-IDX).
070500     MOVE RVT-RES-NUMBER(WS-RESV-IDX)   TO BLT-RES-NUMBER(WS-BILL-IDX).
070600     MOVE RVT-GUEST-NAME(WS-RESV-IDX)   TO BLT-GUEST-NAME(WS-BILL-IDX).
070700     MOVE RVT-ROOM-TYPE(WS-RESV-IDX)    TO BLT-ROOM-TYPE(WS-BILL-IDX).
070800     MOVE RMT-ROOM-NUMBER(WS-ROOM-SUB)  TO BLT-ROOM-NUMBER(WS-BILL-IDX).
070900     MOVE RVT-CHECK-IN-DATE(WS-RESV-IDX) TO
071000         BLT-CHECK-IN-DATE(WS-BILL-IDX).
071100     MOVE RVT-CHECK-OUT-DATE(WS-RESV-IDX) TO
071200         BLT-CHECK-OUT-DATE(WS-BILL-IDX).
071300     MOVE RVT-NUMBER-OF-NIGHTS(WS-RESV-IDX) TO
071400         BLT-NIGHTS(WS-BILL-IDX).
071500     MOVE RMT-RATE-PER-NIGHT(WS-ROOM-SUB) TO BLT-RATE(WS-BILL-IDX).
071600     MOVE WS-TOTAL-COST-WORK           TO BLT-TOTAL(WS-BILL-IDX).
071700     MOVE RVT-CREATED-BY(WS-RESV-IDX)  TO
071800         BLT-GENERATED-BY(WS-BILL-IDX).
071900     ADD 1 TO WS-BILL-WRITE-CNT.
072000     ADD WS-TOTAL-COST-WORK TO WS-TOTAL-REVENUE.
072100*
072200 4090-GENERATE-BILLS-EXIT.
072300     EXIT.
072400*
072500 4900-WRITE-RESOUT-FILE.
072600     SET WS-RESV-IDX TO 1.
072700     PERFORM 4910-WRITE-ONE-RESV
072800         VARYING WS-RESV-IDX FROM 1 BY 1
072900         UNTIL WS-RESV-IDX > WS-RES-COUNT.
073000     GO TO 4900-WRITE-RESOUT-FILE-EXIT.
073100*
073200 4910-WRITE-ONE-RESV.
073210     MOVE RVT-RES-ID(WS-RESV-IDX)         TO OVRR-RES-ID.
073220     MOVE RVT-RES-NUMBER(WS-RESV-IDX)     TO OVRR-RES-NUMBER.
073230     MOVE RVT-GUEST-NAME(WS-RESV-IDX)     TO OVRR-GUEST-NAME.
073240     MOVE RVT-GUEST-ADDRESS(WS-RESV-IDX)  TO OVRR-GUEST-ADDRESS.
073250     MOVE RVT-CONTACT-NUMBER(WS-RESV-IDX) TO OVRR-CONTACT-NUMBER.
073260     MOVE RVT-ROOM-ID(WS-RESV-IDX)        TO OVRR-ROOM-ID.
073270     MOVE RVT-ROOM-TYPE(WS-RESV-IDX)      TO OVRR-ROOM-TYPE.
073280     MOVE RVT-CHECK-IN-DATE(WS-RESV-IDX)  TO OVRR-CHECK-IN-DATE.
073290     MOVE RVT-CHECK-OUT-DATE(WS-RESV-IDX) TO OVRR-CHECK-OUT-DATE.
073300     MOVE RVT-NUMBER-OF-NIGHTS(WS-RESV-IDX)
073310         TO OVRR-NUMBER-OF-NIGHTS.
073320     MOVE RVT-TOTAL-COST(WS-RESV-IDX)     TO OVRR-TOTAL-COST.
073330     MOVE RVT-RES-STATUS(WS-RESV-IDX)     TO OVRR-RES-STATUS.
073340     MOVE RVT-CREATED-BY(WS-RESV-IDX)     TO OVRR-CREATED-BY.
073350*    RE-VALIDATE THE SELF-GENERATED RESERVATION NUMBER AGAINST
073360*    OVRVALID BEFORE IT LEAVES THE SHOP ON RESOUT -- SAME RESN
073370*    FUNCTION THE MASTER LOAD USES TO RE-CHECK THE FIELD.
073380     MOVE OVRR-RES-NUMBER             TO OVRV-RES-NUMBER-IN.
073390     MOVE 'RESN'                       TO OVRV-FUNCTION.
073400     CALL 'OVRVALID' USING OVRV-LINK-AREA.
073410     IF OVRV-VALID
073500         WRITE OVRR-RESERVATION-RECORD
073600         IF RVT-RES-STATUS(WS-RESV-IDX) = 'Confirmed'
073700             ADD 1 TO WS-ACTIVE-RES-COUNT
073800         END-IF
073810     ELSE
073820         ADD 1 TO WS-RESN-REJECT-CNT
073830         MOVE 'RESOUT'                 TO REJ-SOURCE
073840         MOVE OVRR-RES-NUMBER          TO REJ-KEY
073850         MOVE OVRV-ERROR-MESSAGE       TO REJ-MESSAGE
073860         WRITE REJ-RECORD
073870     END-IF.
073900*
074000 4900-WRITE-RESOUT-FILE-EXIT.
074100     EXIT.
074200*
074300 4950-WRITE-BILLOUT-FILE.
074400     SET WS-BILL-IDX TO 1.
074500     PERFORM 4960-WRITE-ONE-BILL
074600         VARYING WS-BILL-IDX FROM 1 BY 1
074700         UNTIL WS-BILL-IDX > WS-BILL-COUNT.
074800     GO TO 4950-WRITE-BILLOUT-FILE-EXIT.
074900*
075000 4960-WRITE-ONE-BILL.
075010     MOVE BLT-BILL-ID(WS-BILL-IDX)        TO OVRB-BILL-ID.
075020     MOVE BLT-RES-ID(WS-BILL-IDX)         TO OVRB-RES-ID.
075030     MOVE BLT-RES-NUMBER(WS-BILL-IDX)     TO OVRB-RES-NUMBER.
075040     MOVE BLT-GUEST-NAME(WS-BILL-IDX)     TO OVRB-GUEST-NAME.
075050     MOVE BLT-ROOM-TYPE(WS-BILL-IDX)      TO OVRB-ROOM-TYPE.
075060     MOVE BLT-ROOM-NUMBER(WS-BILL-IDX)    TO OVRB-ROOM-NUMBER.
075070     MOVE BLT-CHECK-IN-DATE(WS-BILL-IDX)  TO OVRB-CHECK-IN-DATE.
075080     MOVE BLT-CHECK-OUT-DATE(WS-BILL-IDX) TO OVRB-CHECK-OUT-DATE.
075090     MOVE BLT-NIGHTS(WS-BILL-IDX)         TO OVRB-NIGHTS.
075100     MOVE BLT-RATE(WS-BILL-IDX)           TO OVRB-RATE.
075110     MOVE BLT-TOTAL(WS-BILL-IDX)          TO OVRB-TOTAL.
075120     MOVE BLT-GENERATED-BY(WS-BILL-IDX)   TO OVRB-GENERATED-BY.
075300     WRITE OVRB-BILL-RECORD.
075400*
075500 4950-WRITE-BILLOUT-FILE-EXIT.
075600     EXIT.
075700*
075800 5000-OCCUPANCY-REPORT.
075900     PERFORM 5010-SUMMARIZE-ROOMS-TABLE.
076000     PERFORM 5020-PRINT-OCC-HEADINGS.
076100     SET WS-TYPE-SUB TO 1.
076200     PERFORM 5030-PRINT-ONE-TYPE-DETAIL
076300         VARYING WS-TYPE-SUB FROM 1 BY 1
076400         UNTIL WS-TYPE-SUB > 4.
076500     PERFORM 5070-PRINT-OCC-SUMMARY.
076600     SET WS-TYPE-SUB TO 1.
076700     PERFORM 5080-PRINT-ONE-AVAIL-TYPE
076800         VARYING WS-TYPE-SUB FROM 1 BY 1
076900         UNTIL WS-TYPE-SUB > 4.
077000     GO TO 5090-OCCUPANCY-REPORT-EXIT.
077100*
077200 5010-SUMMARIZE-ROOMS-TABLE.
077300     MOVE 0 TO WS-TRS-USED.
077400     SET WS-ROOM-IDX TO 1.
077500     PERFORM 5012-SUMMARIZE-ONE-ROOM
077600         VARYING WS-ROOM-IDX FROM 1 BY 1
077700         UNTIL WS-ROOM-IDX > WS-ROOM-COUNT.
077800*
077900 5012-SUMMARIZE-ONE-ROOM.
078000     MOVE 0 TO WS-REV-SORT-SUB1.
078100     SET WS-TYPE-SUB TO 1.
078200     PERFORM 5014-FIND-TRS-SLOT
078300         VARYING WS-TYPE-SUB FROM 1 BY 1
078400         UNTIL WS-TYPE-SUB > WS-TRS-USED
078500         OR WS-REV-SORT-SUB1 > 0.
078600     IF WS-REV-SORT-SUB1 = 0
078700         ADD 1 TO WS-TRS-USED
078800         MOVE WS-TRS-USED TO WS-REV-SORT-SUB1
078900         MOVE RMT-ROOM-TYPE(WS-ROOM-IDX)
079000             TO WS-TRS-TYPE(WS-REV-SORT-SUB1)
079100         MOVE RMT-ROOM-STATUS(WS-ROOM-IDX)
079200             TO WS-TRS-STATUS(WS-REV-SORT-SUB1)
079300     END-IF.
079400     ADD 1 TO WS-TRS-COUNT(WS-REV-SORT-SUB1).
079500     ADD RMT-RATE-PER-NIGHT(WS-ROOM-IDX)
079600         TO WS-TRS-RATE-TOTAL(WS-REV-SORT-SUB1).
079700     PERFORM 5016-ACCUM-TYPE-TOTALS.
079800*
079900 5014-FIND-TRS-SLOT.
080000     IF WS-TRS-TYPE(WS-TYPE-SUB)   = RMT-ROOM-TYPE(WS-ROOM-IDX)
080100        AND WS-TRS-STATUS(WS-TYPE-SUB) = RMT-ROOM-STATUS(WS-ROOM-IDX)
080200         MOVE WS-TYPE-SUB TO WS-REV-SORT-SUB1
080300     END-IF.
080400*
080500 5016-ACCUM-TYPE-TOTALS.
080600***************************************************************
080700* WS-OCC-WORK IS KEYED 1-4 BY ROOM TYPE (SEE WS-TYPE-NAME)    *
080800* REGARDLESS OF STATUS, SO THE SUMMARY AND AVAIL-BY-TYPE      *
080900* BLOCKS CAN BE DRIVEN OFF A SINGLE 4-ENTRY TABLE.            *
081000***************************************************************
081100     SET WS-TYPE-SUB TO 1.
081200     PERFORM 5018-FIND-TYPE-SLOT
081300         VARYING WS-TYPE-SUB FROM 1 BY 1
081400         UNTIL WS-TYPE-SUB > 4.
081500*
081600 5018-FIND-TYPE-SLOT.
081700     IF WS-TYPE-NAME(WS-TYPE-SUB) = RMT-ROOM-TYPE(WS-ROOM-IDX)
082100         IF RMT-STATUS-AVAILABLE(WS-ROOM-IDX)
082200             ADD 1 TO WS-OCC-AVAIL-CNT(WS-TYPE-SUB)
082300         END-IF
082400         IF RMT-STATUS-OCCUPIED(WS-ROOM-IDX)
082500             ADD 1 TO WS-OCC-OCCUP-CNT(WS-TYPE-SUB)
082600         END-IF
082700         IF RMT-STATUS-MAINTENANCE(WS-ROOM-IDX)
082800             ADD 1 TO WS-OCC-MAINT-CNT(WS-TYPE-SUB)
082900         END-IF
083000     END-IF.
083100*
083200 5020-PRINT-OCC-HEADINGS.
083300     MOVE WS-RUN-DATE-TEXT TO OVRP-OCC-RUN-DATE.
083400     WRITE RPT-PRINT-LINE FROM OVRP-OCC-TITLE1
083500         AFTER ADVANCING TOP-OF-FORM.
083600     WRITE RPT-PRINT-LINE FROM OVRP-OCC-TITLE2
083700         AFTER ADVANCING 1 LINE.
083800     WRITE RPT-PRINT-LINE FROM SPACES
083900         AFTER ADVANCING 1 LINE.
084000     WRITE RPT-PRINT-LINE FROM OVRP-OCC-COLHDR
084100         AFTER ADVANCING 1 LINE.
084200*
084300 5030-PRINT-ONE-TYPE-DETAIL.
084400     SET WS-REV-SORT-SUB1 TO 1.
084500     PERFORM 5040-PRINT-ONE-TRS-ENTRY
084600         VARYING WS-REV-SORT-SUB1 FROM 1 BY 1
084700         UNTIL WS-REV-SORT-SUB1 > WS-TRS-USED.
084800*
084900 5040-PRINT-ONE-TRS-ENTRY.
085000     IF WS-TRS-TYPE(WS-REV-SORT-SUB1) = WS-TYPE-NAME(WS-TYPE-SUB)
085100         MOVE WS-TRS-TYPE(WS-REV-SORT-SUB1)   TO OVRP-OCC-D-TYPE
085200         MOVE WS-TRS-STATUS(WS-REV-SORT-SUB1) TO OVRP-OCC-D-STATUS
085300         MOVE WS-TRS-COUNT(WS-REV-SORT-SUB1)  TO OVRP-OCC-D-COUNT
085400         MOVE WS-TRS-RATE-TOTAL(WS-REV-SORT-SUB1)
085500             TO OVRP-OCC-D-RATE
085600         WRITE RPT-PRINT-LINE FROM OVRP-OCC-DETAIL
085700             AFTER ADVANCING 1 LINE
085800     END-IF.
085900*
086000 5070-PRINT-OCC-SUMMARY.
086100     WRITE RPT-PRINT-LINE FROM SPACES
086200         AFTER ADVANCING 1 LINE.
086300     WRITE RPT-PRINT-LINE FROM OVRP-OCC-SUMM-HDR
086400         AFTER ADVANCING 1 LINE.
086500     MOVE WS-ROOM-COUNT TO OVRP-OCC-S-TOTAL.
086600     WRITE RPT-PRINT-LINE FROM OVRP-OCC-SUMM-LINE1
086700         AFTER ADVANCING 1 LINE.
086800     MOVE 0 TO WS-AVAIL-ROOMS.
086900     SET WS-TYPE-SUB TO 1.
087000     PERFORM 5072-ADD-OCCUPIED-COUNT
087100         VARYING WS-TYPE-SUB FROM 1 BY 1
087200         UNTIL WS-TYPE-SUB > 4.
087210     MOVE WS-AVAIL-ROOMS TO OVRP-OCC-S-OCCUP.
087220     WRITE RPT-PRINT-LINE FROM OVRP-OCC-SUMM-LINE2
087230         AFTER ADVANCING 1 LINE.
087300     COMPUTE WS-AVAIL-ROOMS = WS-ROOM-COUNT - WS-AVAIL-ROOMS.
087400     MOVE WS-AVAIL-ROOMS TO OVRP-OCC-S-AVAIL.
087500     WRITE RPT-PRINT-LINE FROM OVRP-OCC-SUMM-LINE3
087600         AFTER ADVANCING 1 LINE.
087700     IF WS-ROOM-COUNT = 0
087800         MOVE 0 TO WS-OCC-PCT
087900     ELSE
088000         COMPUTE WS-OCC-PCT ROUNDED =
088100             ((WS-ROOM-COUNT - WS-AVAIL-ROOMS) / WS-ROOM-COUNT)
088200                 * 100
088300     END-IF.
088400     MOVE WS-OCC-PCT TO OVRP-OCC-S-RATE.
088500     WRITE RPT-PRINT-LINE FROM OVRP-OCC-SUMM-LINE4
088600         AFTER ADVANCING 1 LINE.
088700*
088800 5072-ADD-OCCUPIED-COUNT.
088900*    SPEC CALLS FOR "OCCUPIED" OFF ROOM-STATUS = OCCUPIED ONLY --
088910*    MAINTENANCE IS A SEPARATE STATUS AND MUST NOT INFLATE THE
088920*    OCCUPIED/AVAILABLE/RATE FIGURES PRINTED BELOW.
089000     COMPUTE WS-AVAIL-ROOMS = WS-AVAIL-ROOMS
089100         + WS-OCC-OCCUP-CNT(WS-TYPE-SUB).
089200*
089300 5080-PRINT-ONE-AVAIL-TYPE.
089400     MOVE WS-TYPE-NAME(WS-TYPE-SUB)        TO OVRP-OCC-A-TYPE.
089500     MOVE WS-OCC-AVAIL-CNT(WS-TYPE-SUB)     TO OVRP-OCC-A-COUNT.
089600     WRITE RPT-PRINT-LINE FROM OVRP-OCC-AVAIL-TYPE
089700         AFTER ADVANCING 1 LINE.
089800*
089900 5090-OCCUPANCY-REPORT-EXIT.
090000     EXIT.
090100*
090200 6000-REVENUE-REPORT.
090300     PERFORM 6010-SUMMARIZE-BILLS-TABLE.
090400     PERFORM 6020-SORT-REV-WORK-DESCENDING.
090500     PERFORM 6030-PRINT-REV-HEADINGS.
090600     SET WS-REV-SORT-SUB1 TO 1.
090700     PERFORM 6040-PRINT-ONE-REV-ENTRY
090800         VARYING WS-REV-SORT-SUB1 FROM 1 BY 1
090900         UNTIL WS-REV-SORT-SUB1 > 4.
091000     PERFORM 6070-PRINT-REV-FOOTER.
091100     GO TO 6090-REVENUE-REPORT-EXIT.
091200*
091300 6010-SUMMARIZE-BILLS-TABLE.
091400     SET WS-TYPE-SUB TO 1.
091500     PERFORM 6012-INIT-ONE-REV-SLOT
091600         VARYING WS-TYPE-SUB FROM 1 BY 1
091700         UNTIL WS-TYPE-SUB > 4.
091800     SET WS-BILL-IDX TO 1.
091900     PERFORM 6014-SUMMARIZE-ONE-BILL
092000         VARYING WS-BILL-IDX FROM 1 BY 1
092100         UNTIL WS-BILL-IDX > WS-BILL-COUNT.
092200*
092300 6012-INIT-ONE-REV-SLOT.
092400     MOVE WS-TYPE-NAME(WS-TYPE-SUB) TO WS-REV-TYPE-NAME(WS-TYPE-SUB).
092500*
092600 6014-SUMMARIZE-ONE-BILL.
092700     SET WS-TYPE-SUB TO 1.
092800     PERFORM 6016-FIND-REV-SLOT
092900         VARYING WS-TYPE-SUB FROM 1 BY 1
093000         UNTIL WS-TYPE-SUB > 4.
093100*
093200 6016-FIND-REV-SLOT.
093300     IF WS-REV-TYPE-NAME(WS-TYPE-SUB) = BLT-ROOM-TYPE(WS-BILL-IDX)
093400         ADD 1 TO WS-REV-BILL-CNT(WS-TYPE-SUB)
093500         ADD BLT-NIGHTS(WS-BILL-IDX)
093600             TO WS-REV-NIGHTS-SUM(WS-TYPE-SUB)
093700         ADD BLT-TOTAL(WS-BILL-IDX)
093800             TO WS-REV-TOTAL-SUM(WS-TYPE-SUB)
093900     END-IF.
094000*
094100 6020-SORT-REV-WORK-DESCENDING.
094200***************************************************************
094300* ONLY 4 ENTRIES -- A SIMPLE IN-PLACE BUBBLE SORT IS USED      *
094400* RATHER THAN THE SORT VERB, THE SAME WAY THIS SHOP HANDLES    *
094500* SMALL IN-CORE TABLES ELSEWHERE IN THE SYSTEM.                *
094600***************************************************************
094700     SET WS-REV-SORT-SUB1 TO 1.
094800     PERFORM 6022-OUTER-PASS
094900         VARYING WS-REV-SORT-SUB1 FROM 1 BY 1
095000         UNTIL WS-REV-SORT-SUB1 > 3.
095100*
095200 6022-OUTER-PASS.
095300     COMPUTE WS-REV-SORT-SUB2 = WS-REV-SORT-SUB1 + 1.
095400     PERFORM 6024-INNER-PASS
095500         VARYING WS-REV-SORT-SUB2 FROM WS-REV-SORT-SUB2 BY 1
095600         UNTIL WS-REV-SORT-SUB2 > 4.
095700*
095800 6024-INNER-PASS.
095900     IF WS-REV-TOTAL-SUM(WS-REV-SORT-SUB2)
096000            > WS-REV-TOTAL-SUM(WS-REV-SORT-SUB1)
096100         MOVE WS-REV-WORK(WS-REV-SORT-SUB1) TO WS-REV-SWAP-ENTRY
096200         MOVE WS-REV-WORK(WS-REV-SORT-SUB2)
096300             TO WS-REV-WORK(WS-REV-SORT-SUB1)
096400         MOVE WS-REV-SWAP-ENTRY TO WS-REV-WORK(WS-REV-SORT-SUB1)
096500     END-IF.
096600*
096700 6030-PRINT-REV-HEADINGS.
096800     MOVE WS-RUN-DATE-TEXT TO OVRP-REV-RUN-DATE.
096900     WRITE RPT-PRINT-LINE FROM OVRP-REV-TITLE1
097000         AFTER ADVANCING TOP-OF-FORM.
097100     WRITE RPT-PRINT-LINE FROM OVRP-REV-TITLE2
097200         AFTER ADVANCING 1 LINE.
097300     WRITE RPT-PRINT-LINE FROM SPACES
097400         AFTER ADVANCING 1 LINE.
097500     WRITE RPT-PRINT-LINE FROM OVRP-REV-COLHDR
097600         AFTER ADVANCING 1 LINE.
097700*
097800 6040-PRINT-ONE-REV-ENTRY.
097900     MOVE WS-REV-TYPE-NAME(WS-REV-SORT-SUB1)  TO OVRP-REV-D-TYPE.
098000     MOVE WS-REV-BILL-CNT(WS-REV-SORT-SUB1)   TO OVRP-REV-D-COUNT.
098100     MOVE WS-REV-NIGHTS-SUM(WS-REV-SORT-SUB1) TO OVRP-REV-D-NIGHTS.
098200     MOVE WS-REV-TOTAL-SUM(WS-REV-SORT-SUB1)  TO OVRP-REV-D-TOTAL.
098300     WRITE RPT-PRINT-LINE FROM OVRP-REV-DETAIL
098400         AFTER ADVANCING 1 LINE.
098500*
098600 6070-PRINT-REV-FOOTER.
098700     WRITE RPT-PRINT-LINE FROM SPACES
098800         AFTER ADVANCING 1 LINE.
098900     WRITE RPT-PRINT-LINE FROM OVRP-REV-FOOT-HDR
099000         AFTER ADVANCING 1 LINE.
099100     MOVE WS-TOTAL-REVENUE TO OVRP-REV-F-REVENUE.
099200     WRITE RPT-PRINT-LINE FROM OVRP-REV-FOOT1
099300         AFTER ADVANCING 1 LINE.
099400     MOVE WS-BILL-COUNT TO OVRP-REV-F-BILLS.
099500     WRITE RPT-PRINT-LINE FROM OVRP-REV-FOOT2
099600         AFTER ADVANCING 1 LINE.
099700     MOVE WS-RES-COUNT TO OVRP-REV-F-RESV.
099800     WRITE RPT-PRINT-LINE FROM OVRP-REV-FOOT3
099900         AFTER ADVANCING 1 LINE.
100000     MOVE WS-ACTIVE-RES-COUNT TO OVRP-REV-F-ACTIVE.
100100     WRITE RPT-PRINT-LINE FROM OVRP-REV-FOOT4
100200         AFTER ADVANCING 1 LINE.
100300*
100400 6090-REVENUE-REPORT-EXIT.
100500     EXIT.
100600*
100700 9000-CLOSE-FILES.
100800     CLOSE ROOMS-FILE
100900           RESREQ-FILE
101000           USERS-FILE
101100           RESOUT-FILE
101200           BILLOUT-FILE
101300           REJECTS-FILE
101400           REPORT-FILE.
