000100******************************************************************
000200*    OVRUSER  -  STAFF USER RECORD LAYOUT                         *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    FRONT-DESK AND MANAGEMENT LOGON RECORDS.  READ HERE ONLY TO  *
000600*    VALIDATE THE MASTER AND RESOLVE OVRR-CREATED-BY / OVRB-      *
000700*    GENERATED-BY AGAINST A KNOWN USER ID.  PASSWORD IS CARRIED   *
000800*    BUT NEVER COMPARED OR DISPLAYED BY THIS SYSTEM.              *
000900*    ----------------------------------------------------------- *
001000*    DATE       BY    TICKET     DESCRIPTION                     *
001100*    06/18/87   JDS   OVR-0018   ORIGINAL LAYOUT.                *
001200******************************************************************
001300 01  OVRU-USER-RECORD.
001400     05  OVRU-USER-ID                    PIC 9(05).
001500     05  OVRU-USERNAME                   PIC X(20).
001600     05  OVRU-PASSWORD                   PIC X(20).
001700     05  OVRU-FULL-NAME                  PIC X(50).
001800     05  OVRU-USER-ROLE                  PIC X(15).
001900         88  OVRU-ROLE-RECEPTIONIST      VALUE 'receptionist'.
002000         88  OVRU-ROLE-MANAGER           VALUE 'manager'.
002100     05  FILLER                          PIC X(05).
