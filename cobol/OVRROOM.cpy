000100******************************************************************
000200*    OVRROOM  -  ROOMS MASTER RECORD LAYOUT                       *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    ONE ENTRY PER ROOM.  FILE IS MAINTAINED BY THE FRONT DESK    *
000600*    PACKAGE AND IS READ HERE SEQUENCE-ORDERED BY OVRM-ROOM-ID.   *
000700*    ----------------------------------------------------------- *
000800*    DATE       BY    TICKET     DESCRIPTION                     *
000900*    04/09/87   JDS   OVR-0001   ORIGINAL LAYOUT.                *
001000*    11/19/98   RGC   OVR-0118   WIDENED ROOM-STATUS FOR         *
001100*                                'MAINTENANCE' VALUE.            *
001200******************************************************************
001300 01  OVRM-ROOM-RECORD.
001400     05  OVRM-ROOM-ID                    PIC 9(05).
001500     05  OVRM-ROOM-NUMBER                PIC X(10).
001600     05  OVRM-ROOM-TYPE                  PIC X(10).
001700         88  OVRM-TYPE-SINGLE            VALUE 'Single'.
001800         88  OVRM-TYPE-DOUBLE            VALUE 'Double'.
001900         88  OVRM-TYPE-DELUXE            VALUE 'Deluxe'.
002000         88  OVRM-TYPE-SUITE             VALUE 'Suite'.
002100     05  OVRM-RATE-PER-NIGHT             PIC S9(7)V99.
002200     05  OVRM-ROOM-STATUS                PIC X(12).
002300         88  OVRM-STATUS-AVAILABLE       VALUE 'Available'.
002400         88  OVRM-STATUS-OCCUPIED        VALUE 'Occupied'.
002500         88  OVRM-STATUS-MAINTENANCE     VALUE 'Maintenance'.
002600     05  OVRM-DESCRIPTION                PIC X(50).
002700     05  FILLER                          PIC X(03).
