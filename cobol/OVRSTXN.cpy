000100******************************************************************
000200*    OVRSTXN  -  STATUS TRANSACTION LAYOUT                        *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    CHECK-OUT AND CANCELLATION REQUESTS KEYED BY RESERVATION ID. *
000600*    APPLIED AGAINST THE RESERVATIONS TABLE BY OVRNITE PHASE 3000.*
000700*    ----------------------------------------------------------- *
000800*    DATE       BY    TICKET     DESCRIPTION                     *
000900*    04/22/87   JDS   OVR-0007   ORIGINAL LAYOUT.                *
000950*    11/14/03   TLM   OVR-0135   ADDED RESERVE FILLER TO BRING   *
000960*                                THIS LAYOUT IN LINE WITH THE    *
000970*                                REST OF THE FILE -- NO ROOM LEFT*
000980*                                TO GROW THE ACTION CODE WITHOUT *
000990*                                ONE.                            *
001000******************************************************************
001100 01  OVRT-STATUS-TXN-RECORD.
001200     05  OVRT-RES-ID                     PIC 9(07).
001300     05  OVRT-ACTION                     PIC X(10).
001400         88  OVRT-ACTION-CHECKOUT        VALUE 'CHECKOUT'.
001500         88  OVRT-ACTION-CANCEL          VALUE 'CANCEL'.
001550     05  FILLER                          PIC X(03)  VALUE SPACES.
