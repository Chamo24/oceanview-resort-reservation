000100******************************************************************
000200*    OVRREQ   -  RESERVATION REQUEST TRANSACTION LAYOUT           *
000300*    OCEANVIEW RESORT RESERVATION AND BILLING SYSTEM              *
000400******************************************************************
000500*    ONE REQUEST PER GUEST BOOKING ATTEMPT.  VALIDATED AND        *
000600*    POSTED AGAINST THE ROOMS MASTER BY OVRNITE PHASE 2000.       *
000700*    ----------------------------------------------------------- *
000800*    DATE       BY    TICKET     DESCRIPTION                     *
000900*    04/09/87   JDS   OVR-0001   ORIGINAL LAYOUT.                *
001000******************************************************************
001100 01  OVRQ-REQUEST-RECORD.
001200     05  OVRQ-GUEST-NAME                 PIC X(50).
001300     05  OVRQ-GUEST-ADDRESS              PIC X(60).
001400     05  OVRQ-CONTACT-NUMBER             PIC X(13).
001500     05  OVRQ-ROOM-TYPE                  PIC X(10).
001600     05  OVRQ-ROOM-ID                    PIC 9(05).
001700     05  OVRQ-CHECK-IN-DATE              PIC X(10).
001800     05  OVRQ-CHECK-OUT-DATE             PIC X(10).
001900     05  OVRQ-CREATED-BY                 PIC 9(05).
002000     05  FILLER                          PIC X(05).
